000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       MTB010.
000300 AUTHOR.           R S MARTINEZ.
000400 INSTALLATION.     UNIZARBANK DATA PROCESSING - BRANCH SYSTEMS.
000500 DATE-WRITTEN.     JULY 1988.
000600 DATE-COMPILED.
000700 SECURITY.         UNIZARBANK INTERNAL USE ONLY - RESTRICTED.
000800******************************************************************
000900*                                                                *
001000*   MTB010  -  NIGHTLY TRANSFER SETTLEMENT BATCH                 *
001100*                                                                *
001200*   READS TRANSACTION-FILE IN ARRIVAL ORDER.  FOR EVERY PENDING  *
001300*   TRANSFER IT (1) CONVERTS THE AMOUNT TO A USD EQUIVALENT,     *
001400*   (2) COMPUTES THE FOUR-TIER COMMISSION (PLATFORM BASE,        *
001500*   PLATFORM EXCHANGE PROFIT, SENDING BRANCH, RECEIVING BRANCH)  *
001600*   AND WRITES IT TO FEE-BREAKDOWN-FILE, (3) VALIDATES AND POSTS *
001700*   THE TRANSFER AGAINST THE PAYING FUND'S BALANCE, AND (4)      *
001800*   APPENDS ONE AUDIT-LOG-FILE ENTRY PER SUCCESSFUL POST.        *
001900*                                                                *
002000*   REFERENCE DATA (CURRENCY, BRANCH FEE RATE, COMMISSION RATE,  *
002100*   FUND) IS READ ONCE AT STARTUP INTO WORKING-STORAGE TABLES    *
002200*   AND RESOLVED WITH SEARCH ALL - THE SHOP'S GNUCOBOL BUILD HAS *
002300*   NO ISAM HANDLER SO THERE IS NO ORGANIZATION INDEXED ON THIS  *
002400*   SYSTEM.  FUND-FILE IS REWRITTEN IN FULL AT END OF RUN FROM   *
002500*   THE UPDATED TABLE (OLD MASTER / NEW MASTER STYLE) SINCE A    *
002600*   LINE SEQUENTIAL FILE CANNOT BE REWRITTEN OUT OF SEQUENCE.    *
002700*                                                                *
002800*   MAINTENANCE LOG                                              *
002900*   ------------------------------------------------------------ *
003000*   1988-07-19  RSM   ORIGINAL SETTLEMENT BATCH - FLAT PLATFORM   CRQ-0071
003100*                     FEE ONLY, NO FX PROFIT TIER YET             CRQ-0071
003200*   1990-11-02  RSM   CROSS-CURRENCY TRANSFERS - ADDED TOUSD      CRQ-0198
003300*                     CONVERSION STEP AHEAD OF FEE CALCULATION    CRQ-0198
003400*   1993-06-30  DKP   REPLACED THE FLAT PLATFORM FEE WITH THE     CRQ-0311
003500*                     FOUR-TIER COMMISSION-RATE SCHEDULE;         CRQ-0311
003600*                     BRFEETAB KEPT ONLY AS A FALLBACK SOURCE     CRQ-0311
003700*   1996-01-25  DKP   FUND-STATUS CHECK ADDED - INACTIVE FUNDS    CRQ-0389
003800*                     MAY NO LONGER BE DEBITED                   CRQ-0389
003900*   1997-03-11  DKP   ADDED PLATFORM_EXCHANGE_PROFIT TIER, ZERO   CRQ-0421
004000*                     WHEN SOURCE AND DEST CURRENCY MATCH         CRQ-0421
004100*   1998-11-19  DKP   Y2K - AUDIT TIMESTAMP CENTURY WINDOW FIX    CRQ-0455
004200*                     IN 8900-DERIVE-RUN-TIMESTAMP BELOW; ANY     CRQ-0455
004300*                     ACCEPT-FROM-DATE YY LESS THAN 50 IS TAKEN   CRQ-0455
004400*                     AS 20YY, OTHERWISE 19YY                     CRQ-0455
004500*   2002-02-08  LTV   REWORKED FUND UPDATE TO THE OLD-MASTER /    CRQ-0603
004600*                     NEW-MASTER PATTERN - PRIOR VERSION TRIED    CRQ-0603
004700*                     TO REWRITE FUND-FILE MID-RUN AND LOST THE   CRQ-0603
004800*                     LAST BATCH'S BALANCES ON A SHORT RUN        CRQ-0603
004810*   2006-04-02  LTV   ADDED THE TRAN-STATUS-PENDING GUARD BELOW   CRQ-0691
004820*                     IN 2005-PROCESS-ONE-TRANSACTION - A RERUN   CRQ-0691
004830*                     OF THIS JOB OVER A FILE ALREADY HOLDING     CRQ-0691
004840*                     COMPLETED/FAILED/RELEASED ROWS WAS RE-      CRQ-0691
004850*                     DEBITING FUND-BALANCE AND DOUBLE-WRITING    CRQ-0691
004860*                     FEE-BREAKDOWN AND AUDIT-LOG ENTRIES          CRQ-0691
004870*   2006-04-09  LTV   2100-CALC-USD-EQUIVALENT WAS NOT CHECKING   CRQ-0693
004880*                     WS-CT-ACTIVE - A RETIRED CURRENCY'S STALE   CRQ-0693
004890*                     RATE WAS BEING USED INSTEAD OF FALLING      CRQ-0693
004895*                     BACK TO RATE = 1; NOW GATED THE SAME WAY    CRQ-0693
004898*                     AS MTB020's 2100-RESOLVE-CURRENCY-PAIR      CRQ-0693
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  UNIZARBANK-DPC.
005300 OBJECT-COMPUTER.  UNIZARBANK-DPC.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUM-CLASS IS "0123456789"
005700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
005800     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FSTRN.
006400     SELECT CURRENCY-FILE ASSIGN TO CURRFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FSCUR.
006700     SELECT BRANCH-FEE-RATE-FILE ASSIGN TO BFRFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FSBFR.
007000     SELECT COMMISSION-RATE-FILE ASSIGN TO CRFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FSCOR.
007300     SELECT FUND-FILE ASSIGN TO FUNDFILE
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FSFND.
007600     SELECT FUND-FILE-OUT ASSIGN TO FUNDFOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FSFNO.
007900     SELECT AUDIT-LOG-FILE ASSIGN TO AUDTFILE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FSAUD.
008200     SELECT FEE-BREAKDOWN-FILE ASSIGN TO FEEBFILE
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FSFEE.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TRANSACTION-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 COPY TRANMAST.
009000 FD  CURRENCY-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 COPY CURRTAB.
009300 FD  BRANCH-FEE-RATE-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 COPY BRFEETAB.
009600 FD  COMMISSION-RATE-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 COPY COMRATE.
009900 FD  FUND-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  FUND-RECORD-IN.
010200     05  FIN-ID                      PIC 9(09).
010300     05  FIN-NAME                    PIC X(100).
010400     05  FIN-BALANCE                 PIC S9(13)V99.
010500     05  FIN-STATUS                  PIC X(10).
010600     05  FILLER                      PIC X(15).
010700 FD  FUND-FILE-OUT
010800     LABEL RECORDS ARE STANDARD.
010900 COPY FUNDMAST.
011000 FD  AUDIT-LOG-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 COPY AUDTRAIL.
011300 FD  FEE-BREAKDOWN-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 COPY FEEBRK.
011600 WORKING-STORAGE SECTION.
011650*    FILE-STATUS AND END-OF-FILE SWITCHES KEPT AS STANDALONE
011660*    77-LEVEL ITEMS PER SHOP CONVENTION - SEE FSTR/FSM FAMILY
011670*    IN THE ATM SUITE THIS COPY BOOK WAS LIFTED FROM.
011700 77  FSTRN                           PIC X(02).
011800     88  FS-OK                          VALUE "00".
011900     88  FS-EOF                         VALUE "10".
012000 77  FSCUR                           PIC X(02).
012100 77  FSBFR                           PIC X(02).
012200 77  FSCOR                           PIC X(02).
012300 77  FSFND                           PIC X(02).
012400 77  FSFNO                           PIC X(02).
012500 77  FSAUD                           PIC X(02).
012600 77  FSFEE                           PIC X(02).
012700*
012900 01  WS-RERUN-SWITCH-ON              PIC X(01).
013000 01  WS-RERUN-SWITCH-OFF             PIC X(01).
013100*
013200 77  WS-TRAN-EOF-SW                  PIC X(01) VALUE "N".
013300     88  WS-TRAN-EOF                    VALUE "Y".
013400 77  WS-CURR-EOF-SW                  PIC X(01) VALUE "N".
013500     88  WS-CURR-EOF                    VALUE "Y".
013600 77  WS-BFR-EOF-SW                   PIC X(01) VALUE "N".
013700     88  WS-BFR-EOF                     VALUE "Y".
013800 77  WS-CR-EOF-SW                    PIC X(01) VALUE "N".
013900     88  WS-CR-EOF                      VALUE "Y".
014000 77  WS-FUND-EOF-SW                  PIC X(01) VALUE "N".
014100     88  WS-FUND-EOF                    VALUE "Y".
014300*
014400******************************************************************
014500*   REFERENCE-DATA TABLES - LOADED ONCE AT STARTUP, RESOLVED     *
014600*   WITH SEARCH ALL (NO INDEXED FILES ON THIS BUILD).            *
014700******************************************************************
014800 77  WS-CURR-MAX                     PIC S9(4) COMP VALUE 200.
014900 77  WS-CURR-COUNT                   PIC S9(4) COMP VALUE 0.
015100 01  WS-CURR-TABLE.
015200     05  WS-CURR-ENTRY OCCURS 200 TIMES
015300                 ASCENDING KEY IS WS-CT-CODE
015400                 INDEXED BY WS-CURR-IDX.
015500         10  WS-CT-CODE              PIC X(10).
015600         10  WS-CT-RATE-TO-USD       PIC S9(9)V9(8).
015700         10  WS-CT-BUY-TO-USD        PIC S9(9)V9(8).
015800         10  WS-CT-SELL-TO-USD       PIC S9(9)V9(8).
015900         10  WS-CT-ACTIVE            PIC X(01).
015950     05  FILLER                      PIC X(04).
016000*
016100 77  WS-BFR-MAX                      PIC S9(4) COMP VALUE 500.
016200 77  WS-BFR-COUNT                    PIC S9(4) COMP VALUE 0.
016400 01  WS-BFR-TABLE.
016500     05  WS-BFR-ENTRY OCCURS 500 TIMES
016600                 ASCENDING KEY IS WS-BT-BRANCH-ID
016700                 INDEXED BY WS-BFR-IDX.
016800         10  WS-BT-BRANCH-ID         PIC 9(09).
016900         10  WS-BT-SENDING-RATE      PIC S9(8)V99.
017000         10  WS-BT-RECEIVING-RATE    PIC S9(8)V99.
017050     05  FILLER                      PIC X(04).
017100*
017200 77  WS-CR-MAX                       PIC S9(4) COMP VALUE 2000.
017300 77  WS-CR-COUNT                     PIC S9(4) COMP VALUE 0.
017500 01  WS-CR-TABLE.
017600     05  WS-CR-ENTRY OCCURS 2000 TIMES
017700                 ASCENDING KEY IS WS-RT-BRANCH-ID WS-RT-SCOPE
017800                 INDEXED BY WS-CR-IDX.
017900         10  WS-RT-BRANCH-ID         PIC 9(09).
018000         10  WS-RT-SCOPE             PIC X(24).
018100         10  WS-RT-RATE-VALUE        PIC S9(8)V99.
018150     05  FILLER                      PIC X(04).
018200*
018300 77  WS-FUND-MAX                     PIC S9(4) COMP VALUE 5000.
018400 77  WS-FUND-COUNT                   PIC S9(4) COMP VALUE 0.
018600 01  WS-FUND-TABLE.
018700     05  WS-FUND-ENTRY OCCURS 5000 TIMES
018800                 ASCENDING KEY IS WS-FT-FUND-ID
018900                 INDEXED BY WS-FUND-IDX.
019000         10  WS-FT-FUND-ID           PIC 9(09).
019100         10  WS-FT-NAME              PIC X(100).
019200         10  WS-FT-BALANCE           PIC S9(13)V99.
019300         10  WS-FT-STATUS            PIC X(10).
019350     05  FILLER                      PIC X(04).
019400*
019500******************************************************************
019600*   MAIN-ADMIN-BRANCH AND HARDCODED FEE DEFAULTS (LEGACY         *
019700*   CONSTANTS - CHANGE HERE, NOT IN THE PROCEDURE DIVISION).     *
019800******************************************************************
019900 01  WS-CONSTANTS.
020000     05  WS-MAIN-ADMIN-BRANCH-ID     PIC 9(09) VALUE 1.
020100     05  WS-DEFAULT-PLATFORM-BASE    PIC S9(8)V99 VALUE 1.50.
020200     05  WS-DEFAULT-PLATFORM-FX      PIC S9(8)V99 VALUE 1.50.
020300     05  WS-DEFAULT-SENDING-FEE      PIC S9(8)V99 VALUE 1.50.
020400     05  WS-DEFAULT-RECEIVING-FEE    PIC S9(8)V99 VALUE 4.00.
020500     05  WS-SCOPE-PLATFORM-BASE      PIC X(24)
020600             VALUE "PLATFORM_BASE_FEE       ".
020700     05  WS-SCOPE-PLATFORM-FX        PIC X(24)
020800             VALUE "PLATFORM_EXCHANGE_PROFIT".
020900     05  WS-SCOPE-SENDING            PIC X(24)
021000             VALUE "SENDING_BRANCH_FEE      ".
021100     05  WS-SCOPE-RECEIVING          PIC X(24)
021200             VALUE "RECEIVING_BRANCH_FEE    ".
021250     05  FILLER                      PIC X(04).
021300*
021400******************************************************************
021500*   PER-TRANSACTION WORK AREAS.                                 *
021600******************************************************************
021700 01  WS-WORK-AREAS.
021800     05  WS-SRC-RATE                 PIC S9(9)V9(8).
021900     05  WS-USD-AMOUNT               PIC S9(13)V9(6).
022000     05  WS-USD-AMOUNT-X REDEFINES WS-USD-AMOUNT.
022100         10  WS-USD-AMOUNT-WHOLE     PIC S9(13).
022200         10  WS-USD-AMOUNT-DECS      PIC 9(06).
022300     05  WS-UNIT-COUNT               PIC S9(9) COMP.
022400     05  WS-UNIT-REMAINDER           PIC S9(13)V9(6).
022420*        SEARCH ARGUMENT FOR 2251-SEARCH-COMMISSION-RATE - KEPT
022440*        SEPARATE FROM WS-CR-ENTRY (1) SO THE LOOKUP NEVER
022460*        OVERWRITES A LOADED COMMISSION-RATE TABLE ROW.
022480     05  WS-ARG-BRANCH-ID            PIC 9(09).
022490     05  WS-ARG-SCOPE                PIC X(24).
022500     05  WS-RATE-FOUND-SW            PIC X(01).
022600         88  WS-RATE-FOUND              VALUE "Y".
022700         88  WS-RATE-NOT-FOUND          VALUE "N".
022800     05  WS-LOOKUP-RATE              PIC S9(8)V99.
022900     05  WS-PLATFORM-BASE-FEE        PIC S9(8)V99.
023000     05  WS-PLATFORM-FX-PROFIT       PIC S9(8)V99.
023100     05  WS-SENDING-FEE              PIC S9(8)V99.
023200     05  WS-RECEIVING-FEE            PIC S9(8)V99.
023300     05  WS-TOTAL-FEE                PIC S9(9)V99.
023400     05  WS-TRANSFER-OK-SW           PIC X(01).
023500         88  WS-TRANSFER-OK             VALUE "Y".
023600         88  WS-TRANSFER-REJECTED       VALUE "N".
023650     05  FILLER                      PIC X(04).
023700 77  WS-TRAN-COUNT                   PIC S9(7) COMP VALUE 0.
023800 77  WS-COMPLETED-COUNT              PIC S9(7) COMP VALUE 0.
023900 77  WS-FAILED-COUNT                 PIC S9(7) COMP VALUE 0.
023950 77  WS-SKIP-COUNT                   PIC S9(7) COMP VALUE 0.
024000*
024100******************************************************************
024200*   RUN-DATE / RUN-TIME - USED TO STAMP AUDIT-LOG-FILE ENTRIES.  *
024300******************************************************************
024400 01  WS-SYS-DATE                     PIC 9(06).
024500 01  WS-SYS-DATE-X REDEFINES WS-SYS-DATE.
024600     05  WS-SYS-YY                   PIC 9(02).
024700     05  WS-SYS-MM                   PIC 9(02).
024800     05  WS-SYS-DD                   PIC 9(02).
024900 01  WS-SYS-TIME                     PIC 9(08).
025000 01  WS-SYS-TIME-X REDEFINES WS-SYS-TIME.
025100     05  WS-SYS-HH                   PIC 9(02).
025200     05  WS-SYS-MN                   PIC 9(02).
025300     05  WS-SYS-SS                   PIC 9(02).
025400     05  WS-SYS-HH-HUND              PIC 9(02).
025500 01  WS-RUN-CENTURY                  PIC 9(02).
025600*
026100 PROCEDURE DIVISION.
026110******************************************************************
026120*   1000  -  INITIALIZATION                                     *
026130*   OPENS EVERY FILE THIS RUN TOUCHES AND LOADS THE FOUR         *
026140*   REFERENCE TABLES BEFORE A SINGLE TRANSACTION IS READ.  THE   *
026150*   TABLES ARE READ IN FULL EVERY RUN - THERE IS NO CARRY-OVER   *
026160*   OF A PRIOR RUN'S IN-MEMORY STATE BETWEEN JOB STEPS ON THIS   *
026170*   SHOP'S SCHEDULER.                                             *
026180******************************************************************
026190*    THIS PARAGRAPH REPLACED THE OLD MTB005 STAND-ALONE LOADER
026200*    STEP IN THE 1991-02-14 REWRITE - ALL FOUR TABLE LOADS AND
026210*    THE FILE OPENS NOW LIVE IN THIS ONE PROGRAM'S JOB STEP.
026220 1000-INITIALIZE-RUN.
026230*    STAMP THE RUN CLOCK FIRST SO EVERY AUDIT-LOG-FILE ENTRY
026240*    WRITTEN LATER IN THIS RUN CARRIES THE SAME TIMESTAMP,
026250*    REGARDLESS OF HOW LONG THE TABLE LOADS TAKE.
026260     PERFORM 8900-DERIVE-RUN-TIMESTAMP THRU 8900-EXIT.
026270*    OPEN EVERYTHING BEFORE ANY TABLE LOAD STARTS - A BAD FILE
026280*    STATUS ON ANY ONE OF THE SEVEN FILES ABORTS THE WHOLE RUN
026290*    BEFORE A SINGLE RECORD HAS BEEN READ.
026300     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
026310*    CURRENCY, BRANCH-FEE-RATE, COMMISSION-RATE AND FUND ARE ALL
026320*    LOAD-ONCE REFERENCE FILES ON THIS BUILD - SEE THE BANNER
026330*    OVER WS-CURR-TABLE IN WORKING-STORAGE FOR WHY SEARCH ALL
026340*    REPLACES INDEXED ACCESS HERE.
026350     PERFORM 1100-LOAD-CURRENCY-TABLE THRU 1100-EXIT
026360         UNTIL WS-CURR-EOF.
026370     PERFORM 1200-LOAD-BRANCH-FEE-TABLE THRU 1200-EXIT
026380         UNTIL WS-BFR-EOF.
026390     PERFORM 1300-LOAD-COMMISSION-TABLE THRU 1300-EXIT
026400         UNTIL WS-CR-EOF.
026410     PERFORM 1400-LOAD-FUND-TABLE THRU 1400-EXIT
026420         UNTIL WS-FUND-EOF.
026430*    ALL FOUR TABLES ARE IN MEMORY NOW - DROP INTO THE MAIN
026440*    TRANSACTION LOOP.
026450     GO TO 2000-PROCESS-TRANSACTIONS.
026460*
026470******************************************************************
026480*   1010  -  FILE OPENS FOR THIS RUN                             *
026490*   SEVEN FILES IN ALL - ONE UPDATED IN PLACE, FOUR READ-ONLY    *
026500*   REFERENCE FILES, TWO APPEND-STYLE OUTPUTS.                   *
026510******************************************************************
026520 1010-OPEN-FILES.
026530*    TRANSACTION-FILE IS OPENED I-O, NOT INPUT, BECAUSE
026540*    3100-DEBIT-FUND-AND-COMPLETE AND 3200-MARK-TRANSFER-FAILED
026550*    REWRITE THE TRAN-RECORD JUST READ TO ADVANCE TRAN-STATUS IN
026560*    PLACE - THE ONLY FILE ON THIS JOB THAT IS UPDATED THAT WAY
026570*    RATHER THAN VIA THE OLD-MASTER/NEW-MASTER PATTERN.
026580     OPEN I-O    TRANSACTION-FILE.
026590*    IF THE OPEN ITSELF FAILED THERE IS NO POINT OPENING THE
026600*    REMAINING SIX FILES - BAIL OUT IMMEDIATELY.
026610     IF NOT FS-OK
026620         GO TO 9990-ABORT-FILE-ERROR.
026630*    THE REMAINING REFERENCE FILES ARE READ-ONLY THIS RUN - NONE
026640*    OF THEM IS REWRITTEN, ONLY FUND-FILE IS, AND THAT HAPPENS
026650*    THROUGH FUND-FILE-OUT AT END OF JOB, NOT HERE.
026660     OPEN INPUT  CURRENCY-FILE.
026670*    CURRENCY MASTER - LOADED IN FULL AT 1100 BELOW.
026680     OPEN INPUT  BRANCH-FEE-RATE-FILE.
026690*    OLD FLAT-RATE SCHEDULE - STILL LOADED, NO LONGER READ BY
026700*    THE 2200 SERIES SINCE THE 1993-06-30 REWRITE.
026710     OPEN INPUT  COMMISSION-RATE-FILE.
026720*    LIVE COMMISSION OVERRIDE TABLE - LOADED AT 1300 BELOW.
026730     OPEN INPUT  FUND-FILE.
026740*    PAYING-FUND MASTER - LOADED AT 1400, REWRITTEN AT 9000.
026750*    AUDIT-LOG-FILE AND FEE-BREAKDOWN-FILE ARE APPEND-STYLE
026760*    OUTPUTS - OPENED FRESH EACH RUN, NEVER EXTENDED, SINCE THIS
026770*    SHOP KEEPS ONE AUDIT FILE PER RUN RATHER THAN ONE PER MONTH.
026780     OPEN OUTPUT AUDIT-LOG-FILE.
026790*    AUDITSERVICE.LOG APPENDS HERE - SEE 3900 BELOW.
026800     OPEN OUTPUT FEE-BREAKDOWN-FILE.
026810*    ONE ROW PER TRANSACTION PROCESSED - SEE 2290 BELOW.
026820 1010-EXIT.
026830     EXIT.
026840*
026850******************************************************************
026860*   1100-1400  -  REFERENCE TABLE LOADS                          *
026870*   FOUR NEARLY-IDENTICAL LOAD LOOPS - READ UNTIL AT END, BUMP   *
026880*   THE COUNT, BOUNDS-CHECK AGAINST THE OCCURS MAXIMUM, MOVE THE *
026890*   FILE RECORD'S FIELDS INTO THE MATCHING TABLE ENTRY.  KEPT AS *
026900*   FOUR SEPARATE PARAGRAPHS RATHER THAN ONE GENERIC LOADER      *
026910*   SINCE EACH SOURCE RECORD HAS A DIFFERENT LAYOUT AND THIS     *
026920*   SHOP HAS NEVER USED TABLE-DRIVEN COPY-BOOK GENERICS.         *
026930******************************************************************
026940*    ALL FOUR TABLES ARE SIZED WELL ABOVE THEIR EXPECTED ROW
026950*    COUNT AT THE TIME EACH WAS FIRST BUILT - SEE THE INDIVIDUAL
026960*    OCCURS-FULL NOTES BELOW FOR EACH TABLE'S HISTORY.
026970 1100-LOAD-CURRENCY-TABLE.
026980*    ONE ROW PER CURRENCY CODE - RATE-TO-USD IS THE OFFICIAL
026990*    DISPLAY-ONLY RATE, BUY-TO-USD/SELL-TO-USD ARE THE MARGIN-
027000*    BEARING RATES MTB020 USES FOR THE ACTUAL CONVERSION.  THIS
027010*    JOB ONLY NEEDS RATE-TO-USD FOR THE FEE-CALCULATION USD
027020*    EQUIVALENT AT 2100 BELOW.
027030     READ CURRENCY-FILE
027040         AT END
027050             SET WS-CURR-EOF TO TRUE
027060             GO TO 1100-EXIT.
027070     ADD 1 TO WS-CURR-COUNT.
027080*    A TABLE-FULL CONDITION HERE MEANS THE CURRENCY MASTER HAS
027090*    GROWN PAST THE 200-ENTRY OCCURS LIMIT SET WHEN THIS TABLE
027100*    WAS FIRST SIZED - INCREASE WS-CURR-MAX AND THE OCCURS
027110*    CLAUSE TOGETHER, NOT JUST ONE OF THEM.
027120     IF WS-CURR-COUNT > WS-CURR-MAX
027130         GO TO 9900-ABORT-TABLE-FULL.
027140*    CODE AND OFFICIAL RATE - THIS IS THE PAIR 2100 BELOW READS.
027150     MOVE CURR-CODE           TO WS-CT-CODE (WS-CURR-COUNT).
027160     MOVE CURR-RATE-TO-USD    TO WS-CT-RATE-TO-USD (WS-CURR-COUNT).
027170*    BUY/SELL MARGIN RATES ARE CARRIED HERE TOO EVEN THOUGH THIS
027180*    JOB DOES NOT USE THEM - THEY TRAVEL WITH THE SAME TABLE
027190*    ENTRY MTB020 LOADS SEPARATELY FOR ITS OWN RUN.
027200     MOVE CURR-FOREX-BUY-TO-USD
027210                              TO WS-CT-BUY-TO-USD (WS-CURR-COUNT).
027220     MOVE CURR-FOREX-SELL-TO-USD
027230                              TO WS-CT-SELL-TO-USD (WS-CURR-COUNT).
027240*    CURR-IS-ACTIVE CARRIES FORWARD SO 2100-CALC-USD-EQUIVALENT
027250*    CAN REFUSE TO USE A RETIRED CURRENCY'S RATE - CRQ-0693.
027260     MOVE CURR-IS-ACTIVE      TO WS-CT-ACTIVE (WS-CURR-COUNT).
027270 1100-EXIT.
027280     EXIT.
027290*
027300 1200-LOAD-BRANCH-FEE-TABLE.
027310*    BRANCH-FEE-RATE-FILE IS THE OLD FLAT-RATE SCHEDULE FROM
027320*    BEFORE THE 1993-06-30 COMMISSION-RATE REWRITE (CRQ-0311) -
027330*    KEPT LOADED STILL, BUT NOTHING IN THE 2200 SERIES READS
027340*    THIS TABLE ANY LONGER; COMMISSION-RATE-FILE IS THE LIVE
027350*    SOURCE NOW.  LEFT IN PLACE IN CASE THE FALLBACK IS EVER
027360*    NEEDED AGAIN - SEE 1993-06-30 MAINTENANCE-LOG ENTRY.
027370     READ BRANCH-FEE-RATE-FILE
027380         AT END
027390             SET WS-BFR-EOF TO TRUE
027400             GO TO 1200-EXIT.
027410     ADD 1 TO WS-BFR-COUNT.
027420*    500-ENTRY OCCURS LIMIT - ONE ROW PER BRANCH, NEVER RESIZED
027430*    SINCE THIS TABLE WAS FROZEN IN 1993.
027440     IF WS-BFR-COUNT > WS-BFR-MAX
027450         GO TO 9900-ABORT-TABLE-FULL.
027460*    BRANCH-ID IS THE TABLE KEY - THE SAME BRANCH NUMBERING USED
027470*    IN TRAN-SENDER-BRANCH-ID AND TRAN-RECEIVER-BRANCH-ID.
027480     MOVE BFR-BRANCH-ID       TO WS-BT-BRANCH-ID (WS-BFR-COUNT).
027490*    SENDING AND RECEIVING FLAT RATES, BOTH PER 1000 USD, JUST
027500*    LIKE THE COMMISSION-RATE ROWS THAT SUPERSEDED THEM.
027510     MOVE BFR-SENDING-PER-1000-USD
027520                              TO WS-BT-SENDING-RATE (WS-BFR-COUNT).
027530     MOVE BFR-RECEIVING-PER-1000-USD
027540                          TO WS-BT-RECEIVING-RATE (WS-BFR-COUNT).
027550 1200-EXIT.
027560     EXIT.
027570*
027580 1300-LOAD-COMMISSION-TABLE.
027590*    COMMISSION-RATE-FILE IS KEYED ON BRANCH-ID PLUS A FOUR-WAY
027600*    SCOPE CODE (PLATFORM_BASE_FEE, PLATFORM_EXCHANGE_PROFIT,
027610*    SENDING_BRANCH_FEE, RECEIVING_BRANCH_FEE) - THE SAME FOUR
027620*    TIERS 2200-CALC-FEE-BREAKDOWN CALCULATES BELOW.  A BRANCH
027630*    WITH NO ROW FOR A GIVEN SCOPE FALLS BACK TO THE HARDCODED
027640*    WS-DEFAULT-* CONSTANT FOR THAT TIER.
027650     READ COMMISSION-RATE-FILE
027660         AT END
027670             SET WS-CR-EOF TO TRUE
027680             GO TO 1300-EXIT.
027690     ADD 1 TO WS-CR-COUNT.
027700*    2000-ENTRY OCCURS TABLE - THIS IS THE LARGEST OF THE FOUR
027710*    REFERENCE TABLES SINCE EVERY BRANCH CAN CARRY UP TO FOUR
027720*    OVERRIDE ROWS.
027730     IF WS-CR-COUNT > WS-CR-MAX
027740         GO TO 9900-ABORT-TABLE-FULL.
027750*    BRANCH, SCOPE, AND THE OVERRIDE RATE ITSELF - THIS IS THE
027760*    EXACT ROW SHAPE 2251-SEARCH-COMMISSION-RATE MATCHES ON.
027770     MOVE CR-BRANCH-ID        TO WS-RT-BRANCH-ID (WS-CR-COUNT).
027780     MOVE CR-SCOPE            TO WS-RT-SCOPE (WS-CR-COUNT).
027790     MOVE CR-RATE-VALUE       TO WS-RT-RATE-VALUE (WS-CR-COUNT).
027800 1300-EXIT.
027810     EXIT.
027820*
027830 1400-LOAD-FUND-TABLE.
027840*    FUND-FILE IS THE PAYING-FUND MASTER - BALANCE AND STATUS
027850*    ARE BOTH MUTATED IN THIS TABLE DURING THE TRANSACTION LOOP
027860*    BELOW AND REWRITTEN OUT IN FULL AT 9000-END-OF-JOB, SO THIS
027870*    LOAD IS THE ONLY READ OF FUND-FILE ITSELF ALL RUN.
027880     READ FUND-FILE INTO FUND-RECORD-IN
027890         AT END
027900             SET WS-FUND-EOF TO TRUE
027910             GO TO 1400-EXIT.
027920     ADD 1 TO WS-FUND-COUNT.
027930*    5000-ENTRY OCCURS LIMIT - SIZED WELL ABOVE THE ACTIVE FUND
027940*    COUNT AT THE TIME THIS TABLE WAS BUILT, ON THE ASSUMPTION
027950*    NEW FUNDS ARE ADDED FAR SLOWER THAN NEW TRANSACTIONS.
027960     IF WS-FUND-COUNT > WS-FUND-MAX
027970         GO TO 9900-ABORT-TABLE-FULL.
027980     MOVE FIN-ID              TO WS-FT-FUND-ID (WS-FUND-COUNT).
027990     MOVE FIN-NAME            TO WS-FT-NAME (WS-FUND-COUNT).
028000     MOVE FIN-BALANCE         TO WS-FT-BALANCE (WS-FUND-COUNT).
028010*    FIN-STATUS TRAVELS INTO THE TABLE UNCHANGED - ONLY AN
028020*    ACTIVE FUND MAY BE DEBITED, PER 3010-VALIDATE-TRANSFER
028030*    BELOW.
028040     MOVE FIN-STATUS          TO WS-FT-STATUS (WS-FUND-COUNT).
028050 1400-EXIT.
028060     EXIT.
028070*
028080******************************************************************
028090*   2000  -  MAIN TRANSACTION LOOP (ARRIVAL ORDER)               *
028100*   TRANSACTION-FILE HAS NO SORT KEY REQUIREMENT ON THIS JOB -   *
028110*   ROWS ARE PROCESSED STRICTLY IN THE ORDER THEY APPEAR ON THE  *
028120*   FILE, WHICH IS THE ORDER THE ONLINE SYSTEM WROTE THEM.       *
028130******************************************************************
028140*    THIS IS THE SAME READ-PROCESS-READ SHAPE USED IN EVERY
028150*    OTHER SEQUENTIAL-FILE BATCH ON THIS SHOP - SEE MTB020 AND
028160*    MTB030 FOR THE SAME PATTERN AGAINST THEIR OWN MASTER FILES.
028170 2000-PROCESS-TRANSACTIONS.
028180*    PRIME THE LOOP WITH ONE READ BEFORE TESTING FOR END OF
028190*    FILE - THE USUAL READ-AHEAD SHAPE FOR THIS SHOP'S LINE
028200*    SEQUENTIAL FILES.
028210     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
028220*    AN EMPTY TRANSACTION-FILE IS NOT AN ERROR CONDITION - IT
028230*    JUST MEANS NOTHING WAS SENT LAST NIGHT.
028240     IF WS-TRAN-EOF
028250         GO TO 9000-END-OF-JOB.
028260 2005-PROCESS-ONE-TRANSACTION.
028270*    ONLY A TRANSACTION-FILE ROW STILL IN PENDING STATUS IS
028280*    RUN THROUGH FEE CALC AND POSTING - CRQ-0691.  TRANSACTION-
028290*    FILE IS THE SAME MULTI-STATUS MASTER MTB030 RELEASES
028300*    AGAINST, SO A ROW LEFT COMPLETED, FAILED OR RELEASED BY AN
028310*    EARLIER RUN MUST NOT BE FED THROUGH AGAIN ON A RERUN.
028320     IF NOT TRAN-STATUS-PENDING
028330         ADD 1 TO WS-SKIP-COUNT
028340         GO TO 2005-NEXT-TRANSACTION.
028350*    STEP 1 - CONVERT TO A USD EQUIVALENT (FEECALCULATIONSERVICE
028360*    .TOUSD).
028370     PERFORM 2100-CALC-USD-EQUIVALENT THRU 2100-EXIT.
028380*    STEP 2 - THE FOUR-TIER COMMISSION BREAKDOWN.
028390     PERFORM 2200-CALC-FEE-BREAKDOWN THRU 2200-EXIT.
028400*    STEP 3 - ONE FEE-BREAKDOWN-FILE RECORD PER TRANSACTION,
028410*    WRITTEN REGARDLESS OF WHETHER THE TRANSFER ITSELF LATER
028420*    POSTS OR FAILS VALIDATION.
028430     PERFORM 2290-WRITE-FEE-BREAKDOWN THRU 2290-EXIT.
028440*    STEP 4 - VALIDATE THE TRANSFER AGAINST THE FUND'S BALANCE
028450*    AND STATUS, THEN ADVANCE TRAN-STATUS TO COMPLETED OR
028460*    FAILED (TRANSACTIONSERVICE.CREATETRANSFER).
028470     PERFORM 3000-POST-TRANSFER THRU 3000-EXIT.
028480 2005-NEXT-TRANSACTION.
028490*    SKIPPED ROWS REJOIN THE LOOP HERE, PAST THE FOUR CALC/POST
028500*    STEPS ABOVE.
028510     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
028520*    STILL MORE ROWS ON THE FILE - LOOP BACK FOR THE NEXT ONE.
028530     IF NOT WS-TRAN-EOF
028540         GO TO 2005-PROCESS-ONE-TRANSACTION.
028550*    FILE EXHAUSTED - FALL THROUGH TO THE END-OF-JOB TOTALS AND
028560*    THE FUND-FILE REWRITE.
028570     GO TO 9000-END-OF-JOB.
028580*
028590******************************************************************
028600*   2010  -  TRANSACTION-FILE READ                               *
028610*   SEPARATE PARAGRAPH SO BOTH THE PRIMING READ ABOVE AND THE    *
028620*   END-OF-LOOP READ IN 2005-NEXT-TRANSACTION SHARE ONE COPY OF  *
028630*   THE READ LOGIC.                                              *
028640******************************************************************
028650 2010-READ-TRANSACTION.
028660*    STRAIGHT SEQUENTIAL READ - TRANSACTION-FILE CARRIES NO KEY
028670*    ON THIS BUILD SO THERE IS NO RANDOM ACCESS OPTION EVEN IF
028680*    ONE WERE WANTED.
028690     READ TRANSACTION-FILE
028700         AT END
028710             SET WS-TRAN-EOF TO TRUE
028720             GO TO 2010-EXIT.
028730*    WS-TRAN-COUNT IS THE "TRANSACTIONS READ" FIGURE DISPLAYED
028740*    AT END OF JOB - IT COUNTS EVERY ROW READ, PENDING OR NOT.
028750     ADD 1 TO WS-TRAN-COUNT.
028760 2010-EXIT.
028770     EXIT.
028780*
028790******************************************************************
028800*   2100  -  FEECALCULATIONSERVICE.TOUSD                         *
028810*   LOOKS UP THE SENDING CURRENCY IN THE CURRENCY TABLE LOADED   *
028820*   AT 1200-LOAD-CURRENCY-TABLE AND CONVERTS TRAN-AMOUNT TO ITS  *
028830*   USD EQUIVALENT FOR THE FOUR-TIER COMMISSION MATH THAT        *
028840*   FOLLOWS AT 2200.  WS-SRC-RATE STAYS AT ITS INITIALIZED       *
028850*   VALUE OF 1 (I.E. TREAT THE TRANSACTION AS ALREADY IN USD)    *
028860*   WHEN THE CODE ISN'T FOUND, WHEN THE STORED RATE IS ZERO, OR  *
028870*   WHEN THE CURRENCY HAS BEEN RETIRED - CRQ-0693 - SEE THE      *
028880*   SAME GUARD IN MTB020's 2100-RESOLVE-CURRENCY-PAIR.           *
028890******************************************************************
028900 2100-CALC-USD-EQUIVALENT.
028910*    DEFAULT RATE OF 1 COVERS BOTH "CURRENCY IS ALREADY USD" AND
028920*    "NOTHING USABLE WAS FOUND FOR THIS CODE".
028930     MOVE 1 TO WS-SRC-RATE.
028940     SET WS-CURR-IDX TO 1.
028950*    WS-CURR-TABLE IS LOADED ASCENDING ON WS-CT-CODE, SO A
028960*    BINARY SEARCH ALL IS SAFE HERE - NO SORT STEP NEEDED FIRST.
028970     SEARCH ALL WS-CURR-ENTRY
028980         AT END
028990             CONTINUE
029000         WHEN WS-CT-CODE (WS-CURR-IDX) = TRAN-SRC-CURRENCY
029010*    ACTIVE FLAG AND A POSITIVE RATE ARE BOTH REQUIRED BEFORE
029020*    THE STORED RATE REPLACES THE DEFAULT OF 1 - CRQ-0693.
029030             IF WS-CT-ACTIVE (WS-CURR-IDX) = "Y"
029040                 AND WS-CT-RATE-TO-USD (WS-CURR-IDX) > 0
029050                 MOVE WS-CT-RATE-TO-USD (WS-CURR-IDX)
029060                                          TO WS-SRC-RATE
029070             END-IF.
029080*    THE USD EQUIVALENT FEEDS DIRECTLY INTO 8000-CALC-UNIT-COUNT
029090*    BELOW, WHICH ALL FOUR COMMISSION TIERS ARE KEYED OFF OF.
029100     COMPUTE WS-USD-AMOUNT = TRAN-AMOUNT * WS-SRC-RATE.
029110 2100-EXIT.
029120     EXIT.
029130*
029140******************************************************************
029150*   2200  -  FEECALCULATIONSERVICE - FOUR-TIER COMMISSION        *
029160*   EACH TIER IS ITS OWN PARAGRAPH BELOW BECAUSE EACH ONE LOOKS  *
029170*   UP A DIFFERENT BRANCH/SCOPE PAIR AND FALLS BACK TO A         *
029180*   DIFFERENT HARDCODED DEFAULT WHEN NO OVERRIDE ROW EXISTS.     *
029190*   8000-CALC-UNIT-COUNT MUST RUN FIRST SINCE ALL FOUR TIERS ARE *
029200*   PER-1000-USD RATES MULTIPLIED BY THAT UNIT COUNT.            *
029210******************************************************************
029220 2200-CALC-FEE-BREAKDOWN.
029230     PERFORM 8000-CALC-UNIT-COUNT THRU 8000-EXIT.
029240*    TIER 1 - FLAT PLATFORM FEE, CHARGED ON EVERY TRANSFER.
029250     PERFORM 2210-CALC-PLATFORM-BASE-FEE THRU 2210-EXIT.
029260*    TIER 2 - PLATFORM'S CUT OF THE FX SPREAD, ZERO WHEN SOURCE
029270*    AND DESTINATION CURRENCY MATCH - CRQ-0421.
029280     PERFORM 2220-CALC-PLATFORM-FX-PROFIT THRU 2220-EXIT.
029290*    TIER 3 - SENDING BRANCH'S FEE.
029300     PERFORM 2230-CALC-SENDING-FEE THRU 2230-EXIT.
029310*    TIER 4 - RECEIVING BRANCH'S FEE.
029320     PERFORM 2240-CALC-RECEIVING-FEE THRU 2240-EXIT.
029330*    FINAL STEP - SUM THE FOUR TIERS INTO WS-TOTAL-FEE.
029340     PERFORM 2260-CALC-TOTAL-FEE THRU 2260-EXIT.
029350 2200-EXIT.
029360     EXIT.
029370*
029380******************************************************************
029390*   2210  -  PLATFORM BASE FEE (COMMISSION TIER 1 OF 4)          *
029400*   A FLAT PER-1000-USD RATE CHARGED ON EVERY TRANSFER REGARD-   *
029410*   LESS OF CURRENCY OR BRANCH, SCOPED TO THE MAIN ADMIN BRANCH  *
029420*   ROW IN COMMISSION-RATE-FILE.                                 *
029430******************************************************************
029440 2210-CALC-PLATFORM-BASE-FEE.
029450*    PLATFORM BASE FEE IS SCOPED TO THE MAIN ADMIN BRANCH, NOT
029460*    THE SENDER OR RECEIVER BRANCH - THERE IS ONLY EVER ONE ROW
029470*    FOR THIS SCOPE ACROSS THE WHOLE SYSTEM.
029480     MOVE WS-MAIN-ADMIN-BRANCH-ID TO WS-ARG-BRANCH-ID.
029490     MOVE WS-SCOPE-PLATFORM-BASE  TO WS-ARG-SCOPE.
029500*    BUILD THE SEARCH ARGUMENT ABOVE, THEN CALL THE SHARED
029510*    LOOKUP PARAGRAPH AT 2251 BELOW.
029520     PERFORM 2251-SEARCH-COMMISSION-RATE THRU 2251-EXIT.
029530*    OVERRIDE ROW FOUND - USE IT AS-IS, IT IS ALREADY A PER-1000
029540*    -USD RATE.
029550     IF WS-RATE-FOUND
029560         MOVE WS-LOOKUP-RATE TO WS-PLATFORM-BASE-FEE
029570     ELSE
029580*    NO OVERRIDE ROW FOR THE MAIN ADMIN BRANCH - FALL BACK TO
029590*    THE $1.50 PER-1000-USD DEFAULT SET AT 1988-07-19.
029600         MOVE WS-DEFAULT-PLATFORM-BASE TO WS-PLATFORM-BASE-FEE
029610     END-IF.
029620*    THE PER-1000-USD RATE TIMES THE UNIT COUNT IS THE ACTUAL
029630*    FEE CHARGED FOR THIS TRANSFER.
029640     COMPUTE WS-PLATFORM-BASE-FEE ROUNDED =
029650         WS-UNIT-COUNT * WS-PLATFORM-BASE-FEE.
029660 2210-EXIT.
029670     EXIT.
029680*
029690******************************************************************
029700*   2220  -  PLATFORM FX PROFIT (COMMISSION TIER 2 OF 4)         *
029710*   THE PLATFORM'S SHARE OF THE BUY/SELL SPREAD ON A CROSS-      *
029720*   CURRENCY TRANSFER - CRQ-0421 ZEROED THIS TIER OUT ENTIRELY   *
029730*   FOR SAME-CURRENCY TRANSFERS, SINCE THERE IS NO SPREAD TO     *
029740*   PROFIT FROM WHEN NO CONVERSION TAKES PLACE.                  *
029750******************************************************************
029760 2220-CALC-PLATFORM-FX-PROFIT.
029770*    SAME-CURRENCY TRANSFERS DO NOT CROSS AN FX SPREAD AT ALL,
029780*    SO THE PLATFORM HAS NOTHING TO PROFIT FROM ON THIS TIER -
029790*    ZERO IT OUT AND SKIP THE LOOKUP ENTIRELY - CRQ-0421.
029800     IF TRAN-SRC-CURRENCY = TRAN-DST-CURRENCY
029810         MOVE 0 TO WS-PLATFORM-FX-PROFIT
029820         GO TO 2220-EXIT.
029830*    SAME SEARCH-ARGUMENT PATTERN AS 2210 ABOVE, DIFFERENT
029840*    SCOPE CODE.
029850     MOVE WS-MAIN-ADMIN-BRANCH-ID TO WS-ARG-BRANCH-ID.
029860     MOVE WS-SCOPE-PLATFORM-FX    TO WS-ARG-SCOPE.
029870     PERFORM 2251-SEARCH-COMMISSION-RATE THRU 2251-EXIT.
029880*    OVERRIDE ROW FOUND, OR FALL BACK TO THE DEFAULT SPREAD-
029890*    PROFIT RATE IF THE MAIN ADMIN BRANCH HAS NO ROW FOR THIS
029900*    SCOPE.
029910     IF WS-RATE-FOUND
029920         MOVE WS-LOOKUP-RATE TO WS-PLATFORM-FX-PROFIT
029930     ELSE
029940         MOVE WS-DEFAULT-PLATFORM-FX TO WS-PLATFORM-FX-PROFIT
029950     END-IF.
029960     COMPUTE WS-PLATFORM-FX-PROFIT ROUNDED =
029970         WS-UNIT-COUNT * WS-PLATFORM-FX-PROFIT.
029980 2220-EXIT.
029990     EXIT.
030000*
030010******************************************************************
030020*   2230  -  SENDING BRANCH FEE (COMMISSION TIER 3 OF 4)         *
030030*   THE SENDING BRANCH'S OWN CUT, LOOKED UP AGAINST ITS OWN      *
030040*   BRANCH-ID RATHER THAN THE MAIN ADMIN BRANCH.                 *
030050******************************************************************
030060 2230-CALC-SENDING-FEE.
030070*    SCOPED TO THE SENDING BRANCH, NOT THE MAIN ADMIN BRANCH -
030080*    EACH BRANCH MAY CARRY ITS OWN OVERRIDE ROW FOR THIS SCOPE.
030090     MOVE TRAN-SENDER-BRANCH-ID  TO WS-ARG-BRANCH-ID.
030100     MOVE WS-SCOPE-SENDING       TO WS-ARG-SCOPE.
030110*    SENDING BRANCH'S OWN OVERRIDE ROW, IF ONE EXISTS, WINS OVER
030120*    THE HARDCODED DEFAULT BELOW.
030130     PERFORM 2251-SEARCH-COMMISSION-RATE THRU 2251-EXIT.
030140     IF WS-RATE-FOUND
030150         MOVE WS-LOOKUP-RATE TO WS-SENDING-FEE
030160     ELSE
030170         MOVE WS-DEFAULT-SENDING-FEE TO WS-SENDING-FEE
030180     END-IF.
030190     COMPUTE WS-SENDING-FEE ROUNDED =
030200         WS-UNIT-COUNT * WS-SENDING-FEE.
030210 2230-EXIT.
030220     EXIT.
030230*
030240******************************************************************
030250*   2240  -  RECEIVING BRANCH FEE (COMMISSION TIER 4 OF 4)       *
030260*   THE RECEIVING BRANCH'S OWN CUT - THE HIGHEST DEFAULT OF THE  *
030270*   FOUR TIERS SINCE THE RECEIVING BRANCH ABSORBS THE COST OF    *
030280*   THE PASSCODE RELEASE STEP HANDLED DOWNSTREAM IN MTB030.      *
030290******************************************************************
030300 2240-CALC-RECEIVING-FEE.
030310*    SCOPED TO THE RECEIVING BRANCH - THE DEFAULT OF $4.00 PER
030320*    1000 USD IS THE HIGHEST OF THE FOUR TIERS SINCE THE
030330*    RECEIVING BRANCH ABSORBS THE COST OF THE PASSCODE RELEASE
030340*    STEP DOWNSTREAM IN MTB030.
030350     MOVE TRAN-RECEIVER-BRANCH-ID TO WS-ARG-BRANCH-ID.
030360     MOVE WS-SCOPE-RECEIVING      TO WS-ARG-SCOPE.
030370*    RECEIVING BRANCH'S OWN OVERRIDE ROW, IF ANY, WINS THE SAME
030380*    WAY THE SENDING BRANCH'S DOES AT 2230 ABOVE.
030390     PERFORM 2251-SEARCH-COMMISSION-RATE THRU 2251-EXIT.
030400     IF WS-RATE-FOUND
030410         MOVE WS-LOOKUP-RATE TO WS-RECEIVING-FEE
030420     ELSE
030430         MOVE WS-DEFAULT-RECEIVING-FEE TO WS-RECEIVING-FEE
030440     END-IF.
030450     COMPUTE WS-RECEIVING-FEE ROUNDED =
030460         WS-UNIT-COUNT * WS-RECEIVING-FEE.
030470 2240-EXIT.
030480     EXIT.
030490*
030500******************************************************************
030510*   2251  -  FEEMANAGEMENTSERVICE.GETCOMMISSIONRATE               *
030520*   REFERENCE-DATA LOOKUP OF A COMMISSION-RATE ROW BY BRANCH AND  *
030530*   SCOPE.  NOT A BATCH LOOP OF ITS OWN - PERFORMED IN LINE BY    *
030540*   EACH FEE TIER ABOVE, WHICH SETS WS-RT-BRANCH-ID(1) AND        *
030550*   WS-RT-SCOPE(1) AS THE SEARCH ARGUMENT FIRST.                  *
030560******************************************************************
030570 2251-SEARCH-COMMISSION-RATE.
030580*    ASSUME NOT FOUND UNTIL THE SEARCH PROVES OTHERWISE - THE
030590*    CALLER FALLS BACK TO ITS OWN HARDCODED DEFAULT WHEN
030600*    WS-RATE-NOT-FOUND COMES BACK TRUE.
030610     SET WS-RATE-NOT-FOUND TO TRUE.
030620     MOVE 0 TO WS-LOOKUP-RATE.
030630     SET WS-CR-IDX TO 1.
030640*    WS-CR-TABLE IS LOADED ASCENDING ON BRANCH-ID THEN SCOPE -
030650*    THE SAME TWO-KEY ORDER THIS SEARCH RELIES ON.
030660     SEARCH ALL WS-CR-ENTRY
030670         AT END
030680             CONTINUE
030690         WHEN WS-RT-BRANCH-ID (WS-CR-IDX) = WS-ARG-BRANCH-ID
030700          AND WS-RT-SCOPE (WS-CR-IDX)      = WS-ARG-SCOPE
030710*    BOTH KEY FIELDS MATCHED - PASS THE STORED RATE BACK TO
030720*    WHICHEVER FEE-TIER PARAGRAPH CALLED THIS SEARCH.
030730             SET WS-RATE-FOUND TO TRUE
030740             MOVE WS-RT-RATE-VALUE (WS-CR-IDX) TO WS-LOOKUP-RATE.
030750 2251-EXIT.
030760     EXIT.
030770*
030780******************************************************************
030790*   2260  -  TOTAL FEE ACROSS ALL FOUR COMMISSION TIERS          *
030800******************************************************************
030810 2260-CALC-TOTAL-FEE.
030820*    STRAIGHT ADDITION OF THE FOUR TIERS - NO ROUNDING OF THE
030830*    SUM ITSELF SINCE EACH TIER WAS ALREADY ROUNDED WHEN IT WAS
030840*    COMPUTED.
030850     COMPUTE WS-TOTAL-FEE =
030860         WS-PLATFORM-BASE-FEE + WS-PLATFORM-FX-PROFIT
030870         + WS-SENDING-FEE + WS-RECEIVING-FEE.
030880 2260-EXIT.
030890     EXIT.
030900*
030910******************************************************************
030920*   2290  -  ONE FEE-BREAKDOWN-FILE RECORD PER TRANSACTION       *
030930******************************************************************
030940 2290-WRITE-FEE-BREAKDOWN.
030950*    ONE FEE-BREAKDOWN-FILE RECORD PER TRANSACTION READ, WHETHER
030960*    OR NOT THE TRANSFER ITSELF GOES ON TO POST - THE FEE
030970*    QUOTE STANDS EVEN IF 3010-VALIDATE-TRANSFER LATER REJECTS
030980*    THE TRANSFER FOR INSUFFICIENT BALANCE.
030990     MOVE TRAN-ID                  TO FB-TRAN-ID.
031000*    ALL FOUR TIERS PLUS THE TOTAL AND THE USD EQUIVALENT THEY
031010*    WERE COMPUTED AGAINST - FB-RECORD CARRIES THE FULL
031020*    BREAKDOWN, NOT JUST THE TOTAL.
031030     MOVE WS-PLATFORM-BASE-FEE     TO FB-PLATFORM-BASE-FEE.
031040     MOVE WS-PLATFORM-FX-PROFIT    TO FB-PLATFORM-EXCHANGE-PROFIT.
031050     MOVE WS-SENDING-FEE           TO FB-SENDING-BRANCH-FEE.
031060     MOVE WS-RECEIVING-FEE         TO FB-RECEIVING-BRANCH-FEE.
031070     MOVE WS-TOTAL-FEE             TO FB-TOTAL-FEE.
031080     MOVE WS-USD-AMOUNT            TO FB-USD-EQUIVALENT.
031090     WRITE FB-RECORD.
031100     IF NOT FS-OK
031110         GO TO 9990-ABORT-FILE-ERROR.
031120 2290-EXIT.
031130     EXIT.
031140*
031150******************************************************************
031160*   3000  -  TRANSACTIONSERVICE.CREATETRANSFER                    *
031170*   VALIDATES THE TRANSFER, THEN ROUTES TO WHICHEVER OF THE TWO  *
031180*   TERMINAL PARAGRAPHS BELOW MATCHES THE VALIDATION OUTCOME -   *
031190*   PENDING NEVER PERSISTS PAST THIS PARAGRAPH; EVERY ROW LEAVES *
031200*   EITHER COMPLETED OR FAILED.                                  *
031210******************************************************************
031220 3000-POST-TRANSFER.
031230*    VALIDATE FIRST - NO POSTING OR STATUS CHANGE HAPPENS UNTIL
031240*    3010 BELOW RETURNS ITS OK/REJECTED VERDICT.
031250     PERFORM 3010-VALIDATE-TRANSFER THRU 3010-EXIT.
031260*    ONE OF TWO MUTUALLY EXCLUSIVE OUTCOMES - THERE IS NO THIRD
031270*    PATH OUT OF THIS PARAGRAPH.
031280     IF WS-TRANSFER-OK
031290         PERFORM 3100-DEBIT-FUND-AND-COMPLETE THRU 3100-EXIT
031300     ELSE
031310         PERFORM 3200-MARK-TRANSFER-FAILED THRU 3200-EXIT
031320     END-IF.
031330 3000-EXIT.
031340     EXIT.
031350*
031360******************************************************************
031370*   3010  -  TRANSFER VALIDATION CHECKS                          *
031380*   THREE INDEPENDENT REJECTION CHECKS, EACH ONE A GO TO OUT OF  *
031390*   THIS PARAGRAPH THE MOMENT IT FAILS - THE ORDER MATTERS ONLY  *
031400*   IN THAT THE CHEAPEST CHECK (SENDER/RECEIVER COMPARE) RUNS    *
031410*   BEFORE THE TABLE SEARCH.                                     *
031420******************************************************************
031430 3010-VALIDATE-TRANSFER.
031440*    ASSUME OK UNTIL ONE OF THE CHECKS BELOW SAYS OTHERWISE.
031450     SET WS-TRANSFER-OK TO TRUE.
031460*    SENDER AND RECEIVER MUST BE DIFFERENT PARTIES - A TRANSFER
031470*    TO YOURSELF IS REJECTED OUTRIGHT, NO FUND LOOKUP NEEDED.
031480     IF TRAN-SENDER-ID = TRAN-RECEIVER-ID
031490         SET WS-TRANSFER-REJECTED TO TRUE
031500         GO TO 3010-EXIT.
031510*    PREPARE THE SEARCH INDEX FOR THE FUND LOOKUP BELOW.
031520     SET WS-FUND-IDX TO 1.
031530*    FUND MUST EXIST IN THE TABLE LOADED AT 1400-LOAD-FUND-TABLE
031540*    - A TRAN-FUND-ID WITH NO MATCHING ROW IS REJECTED.
031550     SEARCH ALL WS-FUND-ENTRY
031560         AT END
031570             SET WS-TRANSFER-REJECTED TO TRUE
031580             GO TO 3010-EXIT
031590         WHEN WS-FT-FUND-ID (WS-FUND-IDX) = TRAN-FUND-ID
031600             CONTINUE.
031610*    THE FUND MUST BE ACTIVE - CRQ-0389.  AN INACTIVE FUND MAY
031620*    NO LONGER BE DEBITED EVEN IF ITS BALANCE WOULD COVER THE
031630*    TRANSFER.
031640     IF WS-FT-STATUS (WS-FUND-IDX) NOT = "ACTIVE    "
031650         SET WS-TRANSFER-REJECTED TO TRUE
031660         GO TO 3010-EXIT.
031670*    FINALLY, THE FUND'S CURRENT BALANCE MUST COVER THE FULL
031680*    TRANSFER AMOUNT - PARTIAL DEBITS ARE NOT SUPPORTED.
031690     IF WS-FT-BALANCE (WS-FUND-IDX) < TRAN-AMOUNT
031700         SET WS-TRANSFER-REJECTED TO TRUE
031710         GO TO 3010-EXIT.
031720 3010-EXIT.
031730     EXIT.
031740*
031750******************************************************************
031760*   3100  -  SUCCESSFUL TRANSFER - DEBIT AND COMPLETE            *
031770******************************************************************
031780 3100-DEBIT-FUND-AND-COMPLETE.
031790*    DEBIT THE IN-MEMORY FUND TABLE ENTRY - THE ACTUAL FUND-FILE
031800*    RECORD IS NOT REWRITTEN UNTIL 9000-END-OF-JOB, OLD-MASTER/
031810*    NEW-MASTER STYLE - CRQ-0603.
031820     SUBTRACT TRAN-AMOUNT FROM WS-FT-BALANCE (WS-FUND-IDX).
031830     SET TRAN-STATUS-COMPLETED TO TRUE.
031840*    TRANSACTION-FILE ITSELF IS REWRITTEN IN PLACE HERE, NOT
031850*    DEFERRED - IT IS OPENED I-O FOR EXACTLY THIS REASON.
031860     REWRITE TRAN-RECORD.
031870     IF NOT FS-OK
031880         GO TO 9990-ABORT-FILE-ERROR.
031890     ADD 1 TO WS-COMPLETED-COUNT.
031900*    ONE AUDIT-LOG-FILE ENTRY PER SUCCESSFUL POST - NO ENTRY IS
031910*    WRITTEN FOR A FAILED TRANSFER, PER THE APPEND-ONLY, SUCCESS-
031920*    ONLY CONTRACT ON THIS FILE.
031930     PERFORM 3900-WRITE-AUDIT-ENTRY THRU 3900-EXIT.
031940 3100-EXIT.
031950     EXIT.
031960*
031970******************************************************************
031980*   3200  -  FAILED TRANSFER - MARK AND MOVE ON                  *
031990******************************************************************
032000 3200-MARK-TRANSFER-FAILED.
032010*    NO FUND DEBIT AND NO AUDIT ENTRY ON THE FAILURE PATH - ONLY
032020*    THE STATUS ADVANCES.
032030     SET TRAN-STATUS-FAILED TO TRUE.
032040     REWRITE TRAN-RECORD.
032050     IF NOT FS-OK
032060         GO TO 9990-ABORT-FILE-ERROR.
032070     ADD 1 TO WS-FAILED-COUNT.
032080 3200-EXIT.
032090     EXIT.
032100*
032110******************************************************************
032120*   3900  -  AUDITSERVICE.LOG (APPEND ONLY - NO READ-MODIFY-      *
032130*   WRITE OF ANY KIND).  ONE ENTRY PER SUCCESSFUL TRANSFER.       *
032140*   AUD-LOGGED-YEAR IS BUILT FROM THE TWO-DIGIT SYSTEM YEAR AND   *
032150*   THE CENTURY WINDOW DERIVED AT 8900 BELOW, NOT FROM A FOUR-    *
032160*   DIGIT ACCEPT - SEE THE 1998-11-19 Y2K MAINTENANCE ENTRY.      *
032170******************************************************************
032180 3900-WRITE-AUDIT-ENTRY.
032190*    ACTION AND ENTITY IDENTIFY THIS AS A TRANSACTION CREATE -
032210     MOVE "CREATE_TRANSACTION" TO AUD-ACTION.
032220*    AUD-USER-ID IS THE SENDER, NOT THE RECEIVER - THE SENDER IS
032230*    THE PARTY WHO INITIATED THE TRANSFER.
032240     MOVE TRAN-SENDER-ID          TO AUD-USER-ID.
032250     MOVE "Transaction"           TO AUD-ENTITY.
032260     MOVE TRAN-ID                 TO AUD-ENTITY-ID.
032270*    LOGGED-YEAR IS FOUR DIGITS EVEN THOUGH THE SYSTEM CLOCK
032280*    ONLY GIVES TWO - THE CENTURY WINDOW FROM 8900 FILLS IN THE
032290*    REST.
032300     COMPUTE AUD-LOGGED-YEAR = WS-RUN-CENTURY * 100 + WS-SYS-YY.
032310*    MONTH, DAY, HOUR, MINUTE AND SECOND ALL CARRY STRAIGHT
032320*    THROUGH FROM THE SYSTEM CLOCK FIELDS DERIVED AT 8900 - NO
032330*    FURTHER CONVERSION IS NEEDED FOR THESE FIVE.
032340     MOVE WS-SYS-MM               TO AUD-LOGGED-MONTH.
032350     MOVE WS-SYS-DD               TO AUD-LOGGED-DAY.
032360     MOVE WS-SYS-HH               TO AUD-LOGGED-HOURS.
032370     MOVE WS-SYS-MN               TO AUD-LOGGED-MINUTES.
032380     MOVE WS-SYS-SS               TO AUD-LOGGED-SECONDS.
032390     WRITE AUD-RECORD.
032400     IF NOT FS-OK
032410         GO TO 9990-ABORT-FILE-ERROR.
032420 3900-EXIT.
032430     EXIT.
032440*
032450******************************************************************
032460*   8000  -  CEILING(USDAMOUNT / 1000) - NO INTRINSIC FUNCTIONS   *
032470*   ON THIS BUILD, SO THE CEILING IS AN INTEGER DIVIDE PLUS ONE   *
032480*   WHEN THE REMAINDER IS POSITIVE.                               *
032490*   THIS IS THE "UNIT COUNT" EACH OF THE FOUR PER-1000-USD        *
032500*   COMMISSION TIERS IS MULTIPLIED BY - A $2,500 USD TRANSFER IS  *
032510*   THREE UNITS, NOT 2.5, SO EVEN A SMALL OVERAGE PAST A          *
032520*   THOUSAND-DOLLAR BOUNDARY BUYS A WHOLE EXTRA UNIT OF FEE.      *
032530******************************************************************
032540 8000-CALC-UNIT-COUNT.
032550*    INTEGER DIVIDE GIVES THE WHOLE-UNIT PART AND THE LEFTOVER
032560*    REMAINDER IN ONE STATEMENT.
032570     DIVIDE WS-USD-AMOUNT BY 1000
032580         GIVING WS-UNIT-COUNT
032590         REMAINDER WS-UNIT-REMAINDER.
032600*    ANY REMAINDER AT ALL ROUNDS THE UNIT COUNT UP, NEVER DOWN.
032610     IF WS-UNIT-REMAINDER > 0
032620         ADD 1 TO WS-UNIT-COUNT.
032630 8000-EXIT.
032640     EXIT.
032650*
032660******************************************************************
032670*   8900  -  RUN DATE/TIME FOR AUDIT STAMPING.  ACCEPT FROM DATE  *
032680*   RETURNS A 2-DIGIT YEAR - SEE THE 1998-11-19 Y2K ENTRY IN THE  *
032690*   MAINTENANCE LOG ABOVE FOR THE CENTURY WINDOW RULE.            *
032700******************************************************************
032710 8900-DERIVE-RUN-TIMESTAMP.
032720*    ONE ACCEPT FOR THE CALENDAR DATE, ONE FOR THE CLOCK - BOTH
032730*    REDEFINED IN WORKING-STORAGE INTO THEIR INDIVIDUAL YY/MM/DD
032740*    AND HH/MN/SS PIECES.
032750     ACCEPT WS-SYS-DATE FROM DATE.
032760     ACCEPT WS-SYS-TIME FROM TIME.
032770*    THIS SHOP'S WINDOWING RULE: A TWO-DIGIT YEAR UNDER 50 IS
032780*    TAKEN AS 20YY, 50 AND OVER AS 19YY.  RECORDS FROM THIS
032790*    SYSTEM WILL NOT SEE THE WINDOW ROLL OVER UNTIL 2050.
032800     IF WS-SYS-YY < 50
032810         MOVE 20 TO WS-RUN-CENTURY
032820     ELSE
032830         MOVE 19 TO WS-RUN-CENTURY.
032840 8900-EXIT.
032850     EXIT.
032860*
032870******************************************************************
032880*   9000  -  END OF RUN.  REWRITES FUND-FILE IN FULL FROM THE     *
032890*   IN-MEMORY TABLE (OLD MASTER / NEW MASTER) AND CLOSES DOWN.    *
032900*   FUND-FILE-OUT BECOMES TOMORROW NIGHT'S FUND-FILE INPUT ONCE   *
032910*   THE SCHEDULER RENAMES IT BETWEEN JOB STEPS - THIS PROGRAM     *
032920*   HAS NO KNOWLEDGE OF THAT RENAME AND DOES NOT PERFORM IT.      *
032930******************************************************************
032940 9000-END-OF-JOB.
032950     OPEN OUTPUT FUND-FILE-OUT.
032960*    WRITE ONE FUND-FILE-OUT RECORD PER TABLE ENTRY, IN LOAD
032970*    ORDER - THE OLD MASTER / NEW MASTER REWRITE.
032980     PERFORM 9010-WRITE-FUND-RECORD THRU 9010-EXIT
032990         VARYING WS-FUND-IDX FROM 1 BY 1
033000             UNTIL WS-FUND-IDX > WS-FUND-COUNT.
033010*    CLOSE THE NEW FUND FILE FIRST, THEN EVERY FILE THIS RUN
033020*    OPENED, INPUT AND OUTPUT ALIKE.
033030     CLOSE FUND-FILE-OUT.
033040     CLOSE TRANSACTION-FILE.
033050     CLOSE CURRENCY-FILE.
033060     CLOSE BRANCH-FEE-RATE-FILE.
033070     CLOSE COMMISSION-RATE-FILE.
033080     CLOSE FUND-FILE.
033090     CLOSE AUDIT-LOG-FILE.
033100     CLOSE FEE-BREAKDOWN-FILE.
033110*    RUN TOTALS TO THE JOB LOG - THE OPERATOR CHECKS THESE
033120*    AGAINST THE ONLINE SYSTEM'S OWN COUNTS BEFORE SIGNING OFF
033130*    ON THE NIGHT'S BATCH WINDOW.
033140     DISPLAY "MTB010 - TRANSACTIONS READ    = " WS-TRAN-COUNT.
033150     DISPLAY "MTB010 - TRANSFERS COMPLETED   = " WS-COMPLETED-COUNT.
033160     DISPLAY "MTB010 - TRANSFERS FAILED      = " WS-FAILED-COUNT.
033170     DISPLAY "MTB010 - NOT PENDING (SKIPPED) = " WS-SKIP-COUNT.
033180     STOP RUN.
033190*
033200******************************************************************
033210*   9010  -  ONE FUND-FILE-OUT RECORD PER FUND TABLE ENTRY       *
033220******************************************************************
033230 9010-WRITE-FUND-RECORD.
033240*    ONE FUND-FILE-OUT RECORD PER TABLE ENTRY, IN THE SAME ORDER
033250*    THE ENTRIES WERE LOADED AT 1400-LOAD-FUND-TABLE - THE
033260*    OUTPUT FILE PRESERVES THE ORIGINAL FUND-FILE'S ROW ORDER.
033270     MOVE WS-FT-FUND-ID (WS-FUND-IDX)  TO FUND-ID.
033280*    ID AND NAME CARRY STRAIGHT THROUGH UNCHANGED FROM THE TABLE
033290*    ENTRY - NEITHER ONE IS EVER UPDATED DURING THIS RUN.
033300     MOVE WS-FT-NAME (WS-FUND-IDX)     TO FUND-NAME.
033310*    THIS IS THE POST-DEBIT BALANCE - WHATEVER 3100-DEBIT-FUND-
033320*    AND-COMPLETE SUBTRACTED DURING THE RUN IS ALREADY REFLECTED
033330*    HERE.
033340     MOVE WS-FT-BALANCE (WS-FUND-IDX)  TO FUND-BALANCE.
033350*    STATUS CARRIES THROUGH UNCHANGED TOO - THIS JOB NEVER FLIPS
033360*    A FUND ACTIVE OR INACTIVE, ONLY MOVES MONEY THROUGH IT.
033370     MOVE WS-FT-STATUS (WS-FUND-IDX)   TO FUND-STATUS.
033380     WRITE FUND-RECORD.
033390     IF NOT FS-OK
033400         GO TO 9990-ABORT-FILE-ERROR.
033410 9010-EXIT.
033420     EXIT.
033430*
033440******************************************************************
033450*   9900/9990  -  ABEND-STYLE ERROR PARAGRAPHS.                   *
033460*   NEITHER PARAGRAPH RETURNS - BOTH END IN STOP RUN.  THERE IS   *
033470*   NO RESTART LOGIC ON THIS JOB; A FAILED RUN IS RERUN FROM      *
033480*   SCRATCH ONCE THE OPERATOR HAS CLEARED WHATEVER CAUSED IT.     *
033490******************************************************************
033500 9900-ABORT-TABLE-FULL.
033510*    ONE OF THE FOUR OCCURS TABLES OVERFLOWED - THE DISPLAY
033520*    DOES NOT SAY WHICH ONE; THE OPERATOR CHECKS THE LAST TABLE
033530*    LOAD PARAGRAPH IN THE JOB LOG TO FIND OUT.
033540     DISPLAY "MTB010 - REFERENCE TABLE FULL - INCREASE OCCURS".
033550     STOP RUN.
033560*
033570 9990-ABORT-FILE-ERROR.
033580*    DUMP EVERY FILE STATUS THAT MATTERS SO THE OPERATOR DOES
033590*    NOT HAVE TO GUESS WHICH FILE CAUSED THE ABORT.
033600     DISPLAY "MTB010 - FILE I/O ERROR - RUN ABORTED".
033610     DISPLAY "TRANFILE STATUS = " FSTRN.
033620     DISPLAY "FUNDFILE STATUS = " FSFND.
033630     DISPLAY "AUDTFILE STATUS = " FSAUD.
033640     DISPLAY "FEEBFILE STATUS = " FSFEE.
033650     STOP RUN.
