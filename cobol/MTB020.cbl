000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       MTB020.
000300 AUTHOR.           D K PATEL.
000400 INSTALLATION.     UNIZARBANK DATA PROCESSING - BRANCH SYSTEMS.
000500 DATE-WRITTEN.     SEPTEMBER 1990.
000600 DATE-COMPILED.
000700 SECURITY.         UNIZARBANK INTERNAL USE ONLY - RESTRICTED.
000800******************************************************************
000900*                                                                *
001000*   MTB020  -  CURRENCY CONVERSION BATCH (CURRENCYCONVERSIONSVC) *
001100*                                                                *
001200*   FOR EVERY TRANSACTION ON TRANSACTION-FILE, LOOKS UP THE       *
001300*   OFFICIAL (MID) RATE ON CURRENCY-FILE FOR THE SOURCE AND       *
001400*   DESTINATION CURRENCY, DERIVES THE RATE THE PLATFORM           *
001500*   ACTUALLY APPLIES - THE OFFICIAL RATE WIDENED BY THE           *
001600*   PLATFORM'S BUY/SELL MARGIN - AND CONVERTS THE TRANSFER        *
001700*   AMOUNT THROUGH USD AT THAT APPLIED RATE, TO 8-DECIMAL         *
001800*   INTERMEDIATE PRECISION, SO THE SETTLEMENT BATCH (MTB010)      *
002000*   AND THE CONVERSION-FILE OUTPUT AGREE ON WHAT WAS QUOTED.      *
002100*   THIS PROGRAM DOES NOT POST ANYTHING TO FUND-FILE - IT IS A    *
002200*   READ-ONLY CONVERSION PASS, RUN AHEAD OF MTB010 EACH NIGHT.    *
002300*                                                                *
002400*   THE MARGIN IS APPLIED TWO WAYS DEPENDING ON DIRECTION:        *
002500*   BUYING THE SOURCE CURRENCY (CONVERTING INTO USD) USES THE     *
002600*   BUY-SIDE RATE (OFFICIAL RATE LESS THE MARGIN); SELLING THE    *
002700*   DESTINATION CURRENCY (CONVERTING OUT OF USD) USES THE         *
002800*   SELL-SIDE RATE (OFFICIAL RATE PLUS THE MARGIN).  WHEN A       *
002900*   CURRENCY'S OWN QUOTED BUY/SELL RATE IS ZERO OR MISSING ON     *
003000*   CURRENCY-FILE, THE DEFAULT MARGIN BELOW IS APPLIED TO THE     *
003100*   OFFICIAL RATE INSTEAD.                                       *
003200*                                                                *
003300*   MAINTENANCE LOG                                              *
003400*   ------------------------------------------------------------ *
003500*   1990-09-24  DKP   ORIGINAL RATE-QUOTE LISTING - OFFICIAL       CRQ-0201
003600*                     RATE ONLY, NO MARGIN                        CRQ-0201
003700*   1994-09-07  DKP   ADDED BUY/SELL MARGIN CALCULATION TO         CRQ-0339
003800*                     MATCH THE NEW SPLIT RATE FIELDS ON           CRQ-0339
003900*                     CURRTAB.CPY                                 CRQ-0339
004000*   1998-11-19  DKP   Y2K - CONFIRMED NO DATE ARITHMETIC IN THIS   CRQ-0455
004100*                     PROGRAM - NO CHANGE REQUIRED                CRQ-0455
004200*   2001-05-14  LTV   SKIP QUOTES FOR RETIRED (INACTIVE)           CRQ-0571
004300*                     CURRENCIES ON EITHER SIDE OF THE PAIR       CRQ-0571
004400*   2006-03-14  LTV   DROPPED THE PRINTED RATE-SHEET LISTING -     CRQ-0688
004500*                     AUDIT WANTS A FLAT FILE THEY CAN LOAD, NOT   CRQ-0688
004600*                     A REPORT; ADDED THE ACTUAL AMOUNT            CRQ-0688
004700*                     CONVERSION (WAS RATES ONLY) AND WRITE THE    CRQ-0688
004800*                     RESULT TO CONVERSION-FILE VIA CURRCVT.CPY    CRQ-0688
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  UNIZARBANK-DPC.
005300 OBJECT-COMPUTER.  UNIZARBANK-DPC.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUM-CLASS IS "0123456789"
005700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
005800     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FSTRN.
006400     SELECT CURRENCY-FILE ASSIGN TO CURRFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FSCUR.
006700     SELECT CONVERSION-FILE ASSIGN TO CONVFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FSCVF.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TRANSACTION-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 COPY TRANMAST.
007500 FD  CURRENCY-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 COPY CURRTAB.
007800 FD  CONVERSION-FILE
007900     LABEL RECORDS ARE STANDARD.
008000 COPY CURRCVT.
008100 WORKING-STORAGE SECTION.
008150*    FILE-STATUS AND END-OF-FILE SWITCHES KEPT AS STANDALONE
008160*    77-LEVEL ITEMS PER SHOP CONVENTION - SEE FSTR/FSM FAMILY
008170*    IN THE ATM SUITE THIS COPY BOOK WAS LIFTED FROM.
008200 77  FSTRN                           PIC X(02).
008300     88  FS-OK                          VALUE "00".
008400 77  FSCUR                           PIC X(02).
008500 77  FSCVF                           PIC X(02).
008600*
008900 01  WS-RERUN-SWITCH-ON              PIC X(01).
009000 01  WS-RERUN-SWITCH-OFF             PIC X(01).
009100*
009200 77  WS-TRAN-EOF-SW                  PIC X(01) VALUE "N".
009300     88  WS-TRAN-EOF                    VALUE "Y".
009400 77  WS-CURR-EOF-SW                  PIC X(01) VALUE "N".
009500     88  WS-CURR-EOF                    VALUE "Y".
009800*
009900******************************************************************
010000*   CURRENCY TABLE - LOADED ONCE, RESOLVED WITH SEARCH ALL.       *
010100******************************************************************
010200 77  WS-CURR-MAX                     PIC S9(4) COMP VALUE 200.
010300 77  WS-CURR-COUNT                   PIC S9(4) COMP VALUE 0.
010600 01  WS-CURR-TABLE.
010700     05  WS-CURR-ENTRY OCCURS 200 TIMES
010800                 ASCENDING KEY IS WS-CT-CODE
010900                 INDEXED BY WS-CURR-IDX.
011000         10  WS-CT-CODE              PIC X(10).
011100         10  WS-CT-NAME              PIC X(100).
011200         10  WS-CT-RATE-TO-USD       PIC S9(9)V9(8).
011300         10  WS-CT-BUY-TO-USD        PIC S9(9)V9(8).
011400         10  WS-CT-SELL-TO-USD       PIC S9(9)V9(8).
011500         10  WS-CT-ACTIVE            PIC X(01).
011600     05  FILLER                      PIC X(04).
011700*
011800******************************************************************
011900*   DEFAULT MARGIN - USED WHEN A CURRENCY'S OWN BUY/SELL RATE     *
012000*   IS ZERO ON CURRTAB.CPY.  CHANGE HERE, NOT IN THE PROCEDURE    *
012100*   DIVISION, IF THE PLATFORM SPREAD IS EVER RENEGOTIATED.        *
012200******************************************************************
012300 01  WS-CONSTANTS.
012400     05  WS-DEFAULT-MARGIN           PIC S9(1)V9(4) VALUE 0.0015.
012500     05  WS-CURR-USD                 PIC X(10) VALUE "USD".
012600     05  FILLER                      PIC X(04).
012650*
012660******************************************************************
012670*   RUN COUNTERS - KEPT AS 77-LEVEL SCRATCH ITEMS, NOT FOLDED     *
012680*   INTO A GROUP, SINCE THEY ARE SIMPLE STANDALONE TALLIES.       *
012690******************************************************************
012700 77  WS-TRAN-COUNT                   PIC S9(7) COMP VALUE 0.
012710 77  WS-QUOTE-COUNT                  PIC S9(7) COMP VALUE 0.
012720 77  WS-SKIP-COUNT                   PIC S9(7) COMP VALUE 0.
012730*
012800******************************************************************
012900*   PER-TRANSACTION WORK AREAS.                                  *
013000******************************************************************
013100 01  WS-WORK-AREAS.
013200     05  WS-SRC-FOUND-SW             PIC X(01).
013300         88  WS-SRC-FOUND               VALUE "Y".
013400         88  WS-SRC-NOT-FOUND           VALUE "N".
013500     05  WS-DST-FOUND-SW             PIC X(01).
013600         88  WS-DST-FOUND               VALUE "Y".
013700         88  WS-DST-NOT-FOUND           VALUE "N".
013800     05  WS-SRC-IDX-SAVE             PIC S9(4) COMP.
013900     05  WS-DST-IDX-SAVE             PIC S9(4) COMP.
014000     05  WS-OFFICIAL-RATE            PIC S9(9)V9(8).
014100     05  WS-BUY-RATE                 PIC S9(9)V9(8).
014200     05  WS-SELL-RATE                PIC S9(9)V9(8).
014300     05  WS-APPLIED-RATE             PIC S9(9)V9(8).
014400*        WS-APPLIED-RATE-X SPLITS THE APPLIED RATE INTO A WHOLE
014500*        AND FRACTION VIEW FOR THE RATE-SHEET REPORT LINE.
014600     05  WS-APPLIED-RATE-X REDEFINES WS-APPLIED-RATE.
014700         10  WS-APPLIED-WHOLE        PIC S9(9).
014800         10  WS-APPLIED-FRACTION     PIC 9(8).
014900     05  WS-MARGIN-USED              PIC S9(1)V9(4).
015000     05  WS-SKIP-QUOTE-SW            PIC X(01).
015100         88  WS-SKIP-QUOTE              VALUE "Y".
015200         88  WS-DO-QUOTE                VALUE "N".
015250*        WS-AMOUNT-USD/WS-CONVERTED-AMOUNT ARE THE TWO LEGS OF
015260*        THE CURRENCYCONVERSIONSERVICE MATH - SOURCE-CURRENCY
015270*        AMOUNT BOUGHT INTO USD, THEN USD SOLD INTO THE
015280*        DESTINATION CURRENCY - BOTH CARRIED AT 8-DECIMAL
015290*        INTERMEDIATE PRECISION PER THE CRQ-0688 REQUEST.
015300     05  WS-AMOUNT-USD               PIC S9(13)V9(8).
015400     05  WS-CONVERTED-AMOUNT         PIC S9(13)V9(8).
015500     05  FILLER                      PIC X(04).
015700*
017700 PROCEDURE DIVISION.
017710******************************************************************
017720*   1000  -  INITIALIZATION                                      *
017730*   OPENS THE THREE FILES THIS RUN TOUCHES AND LOADS THE ONE      *
017740*   REFERENCE TABLE (CURRENCY) THIS PROGRAM NEEDS - MTB020 CARRIES *
017750*   NO OTHER REFERENCE DATA SINCE IT NEVER TOUCHES A BRANCH OR      *
017760*   FUND FIGURE, ONLY THE RATE QUOTE ITSELF.                        *
017770******************************************************************
017780*    THIS PROGRAM IS RUN AHEAD OF MTB010 IN THE NIGHTLY SCHEDULE -
017790*    IT NEVER WRITES TO TRANSACTION-FILE OR FUND-FILE, SO THE
017800*    ORDER OF THE TWO PROGRAMS DOES NOT MATTER TO THE SETTLEMENT
017810*    ITSELF, ONLY TO WHEN THE CONVERSION-FILE AUDIT COPY LANDS.
017820 1000-INITIALIZE-RUN.
017830*    OPEN ALL THREE FILES FIRST - A BAD OPEN ON ANY ONE OF THEM
017840*    ABORTS BEFORE ANY CURRENCY ROW OR TRANSACTION IS READ.
017850     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
017860*    THE CURRENCY TABLE IS LOAD-ONCE ON THIS BUILD, RESOLVED BY
017870*    SEARCH ALL - SEE THE BANNER OVER WS-CURR-TABLE IN WORKING-
017880*    STORAGE FOR WHY THIS SHOP DOES NOT USE INDEXED ACCESS HERE.
017890     PERFORM 1100-LOAD-CURRENCY-TABLE THRU 1100-EXIT
017900         UNTIL WS-CURR-EOF.
017910*    TABLE IS IN MEMORY - DROP INTO THE MAIN TRANSACTION LOOP.
017920     GO TO 2000-PROCESS-TRANSACTIONS.
017930*
017940******************************************************************
017950*   1010  -  FILE OPENS FOR THIS RUN                              *
017960*   TWO READ-ONLY INPUTS AND ONE OUTPUT - NO FILE ON THIS JOB IS   *
017970*   OPENED I-O; MTB020 NEVER REWRITES A RECORD IT READ.            *
017980******************************************************************
017990 1010-OPEN-FILES.
018000*    TRANSACTION-FILE IS INPUT ONLY HERE - UNLIKE MTB010, THIS
018010*    PROGRAM NEVER ADVANCES TRAN-STATUS, IT ONLY READS THE ROW TO
018020*    PULL THE CURRENCY PAIR AND AMOUNT OFF IT.
018030     OPEN INPUT  TRANSACTION-FILE.
018040     IF NOT FS-OK
018050         GO TO 9990-ABORT-FILE-ERROR.
018060*    CURRENCY-FILE IS THE SAME MASTER MTB010 LOADS - BOTH
018070*    PROGRAMS READ IT INDEPENDENTLY, NEITHER ONE UPDATES IT.
018080     OPEN INPUT  CURRENCY-FILE.
018090*    CONVERSION-FILE IS THE FLAT AUDIT COPY ADDED UNDER CRQ-0688 -
018100*    OPENED FRESH EACH RUN, NEVER EXTENDED.
018110     OPEN OUTPUT CONVERSION-FILE.
018120 1010-EXIT.
018130     EXIT.
018140*
018150******************************************************************
018160*   1100  -  CURRENCY TABLE LOAD                                  *
018170*   SAME SHAPE AS MTB010's OWN 1100-LOAD-CURRENCY-TABLE - READ     *
018180*   UNTIL AT END, BUMP THE COUNT, BOUNDS-CHECK, MOVE EVERY FIELD    *
018190*   MTB020 NEEDS (INCLUDING THE BUY/SELL MARGIN RATES MTB010        *
018200*   DOES NOT USE) INTO THE TABLE ENTRY.                             *
018210******************************************************************
018220 1100-LOAD-CURRENCY-TABLE.
018230*    ONE ROW PER CURRENCY CODE.
018240     READ CURRENCY-FILE
018250         AT END
018260             SET WS-CURR-EOF TO TRUE
018270             GO TO 1100-EXIT.
018280     ADD 1 TO WS-CURR-COUNT.
018290*    200-ENTRY OCCURS LIMIT, SAME SIZING AS MTB010's OWN COPY OF
018300*    THIS TABLE - THE TWO PROGRAMS LOAD CURRENCY-FILE INTO
018310*    IDENTICALLY SHAPED, BUT SEPARATELY MAINTAINED, TABLES.
018320     IF WS-CURR-COUNT > WS-CURR-MAX
018330         GO TO 9900-ABORT-TABLE-FULL.
018340     MOVE CURR-CODE           TO WS-CT-CODE (WS-CURR-COUNT).
018350     MOVE CURR-NAME           TO WS-CT-NAME (WS-CURR-COUNT).
018360*    OFFICIAL (MID) RATE - USED BELOW AT 2200 FOR THE QUOTED
018370*    RATE-SHEET FIGURE, NOT FOR THE ACTUAL CONVERSION MATH.
018380     MOVE CURR-RATE-TO-USD    TO WS-CT-RATE-TO-USD (WS-CURR-COUNT).
018390*    BUY/SELL MARGIN RATES - THESE ARE THE TWO FIELDS MTB010
018400*    LOADS BUT NEVER READS; HERE THEY ARE THE WHOLE POINT OF THE
018410*    TABLE, SINCE 2200-CALC-APPLIED-RATE IS BUILT AROUND THEM.
018420     MOVE CURR-FOREX-BUY-TO-USD
018430                              TO WS-CT-BUY-TO-USD (WS-CURR-COUNT).
018440     MOVE CURR-FOREX-SELL-TO-USD
018450                              TO WS-CT-SELL-TO-USD (WS-CURR-COUNT).
018460*    ACTIVE FLAG - CHECKED FOR BOTH LEGS OF THE PAIR AT 2100
018470*    BELOW, PER CRQ-0571.
018480     MOVE CURR-IS-ACTIVE      TO WS-CT-ACTIVE (WS-CURR-COUNT).
018490 1100-EXIT.
018500     EXIT.
018510*
018520******************************************************************
018530*   2000  -  MAIN TRANSACTION LOOP (ARRIVAL ORDER)                *
018540*   SAME READ-PROCESS-READ SHAPE AS MTB010 AND MTB030 - NO SORT    *
018550*   KEY IS NEEDED SINCE THIS PASS ONLY READS TRANSACTION-FILE, IT   *
018560*   NEVER REWRITES A ROW ON IT.                                     *
018570******************************************************************
018580 2000-PROCESS-TRANSACTIONS.
018590*    PRIME THE LOOP WITH ONE READ BEFORE TESTING FOR END OF FILE.
018600     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
018610*    AN EMPTY TRANSACTION-FILE IS NOT AN ERROR - IT JUST MEANS
018620*    NOTHING WAS SENT LAST NIGHT.
018630     IF WS-TRAN-EOF
018640         GO TO 9000-END-OF-JOB.
018650 2005-PROCESS-ONE-TRANSACTION.
018660*    STEP 1 - LOCATE BOTH LEGS OF THE PAIR AND DECIDE WHETHER
018670*    THIS TRANSACTION IS EVEN QUOTABLE (CRQ-0571).
018680     PERFORM 2100-RESOLVE-CURRENCY-PAIR THRU 2100-EXIT.
018690*    A SKIPPED QUOTE STILL COUNTS TOWARD WS-SKIP-COUNT BUT WRITES
018700*    NOTHING TO CONVERSION-FILE - THERE IS NO PARTIAL RECORD FOR
018710*    A PAIR WITH A MISSING OR RETIRED CURRENCY ON EITHER SIDE.
018720     IF NOT WS-SKIP-QUOTE
018730*    STEP 2 - DERIVE THE APPLIED RATE AND CONVERT THE AMOUNT.
018740         PERFORM 2200-CALC-APPLIED-RATE THRU 2200-EXIT
018750*    STEP 3 - ONE CONVERSION-FILE RECORD PER QUOTED TRANSACTION.
018760         PERFORM 2300-WRITE-CONVERSION-RECORD THRU 2300-EXIT
018770     ELSE
018780         ADD 1 TO WS-SKIP-COUNT
018790     END-IF.
018800     PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
018810*    STILL MORE ROWS ON THE FILE - LOOP BACK FOR THE NEXT ONE.
018820     IF NOT WS-TRAN-EOF
018830         GO TO 2005-PROCESS-ONE-TRANSACTION.
018840*    FILE EXHAUSTED - FALL THROUGH TO THE END-OF-JOB TOTALS.
018850     GO TO 9000-END-OF-JOB.
018860*
018870******************************************************************
018880*   2010  -  TRANSACTION-FILE READ                                *
018890******************************************************************
018900 2010-READ-TRANSACTION.
018910*    STRAIGHT SEQUENTIAL READ - NO KEY ON THIS BUILD.
018920     READ TRANSACTION-FILE
018930         AT END
018940             SET WS-TRAN-EOF TO TRUE
018950             GO TO 2010-EXIT.
018960*    WS-TRAN-COUNT IS THE "TRANSACTIONS READ" FIGURE DISPLAYED AT
018970*    END OF JOB - IT COUNTS EVERY ROW READ, QUOTED OR SKIPPED.
018980     ADD 1 TO WS-TRAN-COUNT.
018990 2010-EXIT.
019000     EXIT.
019010*
019020******************************************************************
019030*   2100  -  LOCATE THE SOURCE AND DESTINATION CURRENCY ROWS.     *
019040*   A MISSING OR RETIRED CURRENCY ON EITHER SIDE SKIPS THE QUOTE  *
019050*   FOR THIS TRANSACTION (CRQ-0571).                              *
019060******************************************************************
019070 2100-RESOLVE-CURRENCY-PAIR.
019080*    ASSUME QUOTABLE UNTIL ONE OF THE FOUR CHECKS BELOW SAYS
019090*    OTHERWISE.
019100     SET WS-DO-QUOTE TO TRUE.
019110     SET WS-SRC-NOT-FOUND TO TRUE.
019120     SET WS-CURR-IDX TO 1.
019130*    WS-CURR-TABLE IS LOADED ASCENDING ON WS-CT-CODE, SO A BINARY
019140*    SEARCH ALL IS SAFE HERE.
019150     SEARCH ALL WS-CURR-ENTRY
019160         AT END
019170             CONTINUE
019180         WHEN WS-CT-CODE (WS-CURR-IDX) = TRAN-SRC-CURRENCY
019190             SET WS-SRC-FOUND TO TRUE
019200             MOVE WS-CURR-IDX TO WS-SRC-IDX-SAVE.
019210*    SOURCE CODE NOT ON THE TABLE AT ALL - SKIP THE QUOTE.
019220     IF WS-SRC-NOT-FOUND
019230         SET WS-SKIP-QUOTE TO TRUE
019240         GO TO 2100-EXIT.
019250*    SOURCE CURRENCY HAS BEEN RETIRED - SKIP THE QUOTE, PER
019260*    CRQ-0571 - A RETIRED CURRENCY MAY NOT PARTICIPATE ON EITHER
019270*    SIDE OF A CONVERSION.
019280     IF WS-CT-ACTIVE (WS-SRC-IDX-SAVE) NOT = "Y"
019290         SET WS-SKIP-QUOTE TO TRUE
019300         GO TO 2100-EXIT.
019310*    SAME TWO CHECKS REPEATED FOR THE DESTINATION LEG.
019320     SET WS-DST-NOT-FOUND TO TRUE.
019330     SET WS-CURR-IDX TO 1.
019340     SEARCH ALL WS-CURR-ENTRY
019350         AT END
019360             CONTINUE
019370         WHEN WS-CT-CODE (WS-CURR-IDX) = TRAN-DST-CURRENCY
019380             SET WS-DST-FOUND TO TRUE
019390             MOVE WS-CURR-IDX TO WS-DST-IDX-SAVE.
019400*    DESTINATION CODE NOT ON THE TABLE AT ALL - SKIP THE QUOTE.
019410     IF WS-DST-NOT-FOUND
019420         SET WS-SKIP-QUOTE TO TRUE
019430         GO TO 2100-EXIT.
019440*    DESTINATION CURRENCY HAS BEEN RETIRED - SKIP THE QUOTE THE
019450*    SAME WAY AS THE SOURCE LEG ABOVE.
019460     IF WS-CT-ACTIVE (WS-DST-IDX-SAVE) NOT = "Y"
019470         SET WS-SKIP-QUOTE TO TRUE.
019480 2100-EXIT.
019490     EXIT.
019500*
019510******************************************************************
019520*   2200  -  CURRENCYCONVERSIONSERVICE - MARGIN-BASED BUY/SELL   *
019530*   CONVERSION, COMPOSED THROUGH USD.  SAME-CURRENCY PAIRS ARE A  *
019540*   NO-OP (RATE 1, CONVERTED AMOUNT = ORIGINAL AMOUNT); EITHER    *
019550*   LEG TOUCHING USD ITSELF IS AN IDENTITY LEG WITH NO MARGIN     *
019560*   APPLIED.  OTHERWISE THE BUY LEG IS THE SOURCE'S OWN QUOTED    *
019570*   BUY RATE WIDENED BY THE MARGIN (OR, IF THE BRANCH HAS NOT     *
019580*   QUOTED ONE, THE PLAIN OFFICIAL RATE WITH NO MARGIN), AND THE  *
019590*   SELL LEG IS THE DESTINATION'S OWN QUOTED SELL RATE WIDENED    *
019600*   THE OTHER WAY (SAME FALLBACK).  THE APPLIED RATE REPORTED IS  *
019610*   BUY-LEG DIVIDED BY SELL-LEG.  THE TRANSFER AMOUNT IS BOUGHT   *
019620*   INTO USD AT THE BUY LEG, THEN SOLD INTO THE DESTINATION       *
019630*   CURRENCY AT THE SELL LEG - BOTH LEGS ROUNDED TO 8 DECIMAL     *
019640*   PLACES, PER CRQ-0688.                                        *
019650******************************************************************
019660 2200-CALC-APPLIED-RATE.
019670*    SAME-CURRENCY TRANSFER - NOTHING TO CONVERT, RATE OF 1,
019680*    CONVERTED AMOUNT EQUALS THE ORIGINAL, NO MARGIN INVOLVED.
019690     IF TRAN-SRC-CURRENCY = TRAN-DST-CURRENCY
019700         MOVE 1 TO WS-OFFICIAL-RATE
019710         MOVE 1 TO WS-APPLIED-RATE
019720         MOVE TRAN-AMOUNT TO WS-CONVERTED-AMOUNT
019730         GO TO 2200-EXIT.
019740*    THE OFFICIAL (MID) RATE IS JUST THE RATIO OF THE TWO
019750*    CURRENCIES' OWN RATE-TO-USD FIGURES - THIS IS THE RATE
019760*    SHOWN ON THE OLD PRINTED RATE SHEET BEFORE CRQ-0688, KEPT
019770*    ON THE RECORD FOR COMPARISON AGAINST THE APPLIED RATE.
019780     COMPUTE WS-OFFICIAL-RATE ROUNDED =
019790         WS-CT-RATE-TO-USD (WS-SRC-IDX-SAVE)
019800         / WS-CT-RATE-TO-USD (WS-DST-IDX-SAVE).
019810*    BUY LEG - IDENTITY WHEN THE SOURCE IS ALREADY USD, ELSE THE
019820*    SOURCE'S OWN QUOTED BUY RATE WIDENED BY THE MARGIN, OR THE
019830*    PLAIN OFFICIAL RATE WHEN NO BUY RATE HAS BEEN QUOTED.
019840     IF TRAN-SRC-CURRENCY = WS-CURR-USD
019850         MOVE 1 TO WS-BUY-RATE
019860     ELSE
019870         MOVE WS-CT-BUY-TO-USD (WS-SRC-IDX-SAVE) TO WS-BUY-RATE
019880*    ZERO QUOTED BUY RATE FALLS BACK TO THE OFFICIAL RATE WITH NO
019890*    MARGIN APPLIED - THIS IS THE SAME FALLBACK USED FOR THE
019900*    SELL LEG BELOW.
019910         IF WS-BUY-RATE = 0
019920             MOVE WS-CT-RATE-TO-USD (WS-SRC-IDX-SAVE) TO WS-BUY-RATE
019930         ELSE
019940*    A QUOTED BUY RATE IS NARROWED BY THE DEFAULT MARGIN - THE
019950*    PLATFORM BUYS THE SOURCE CURRENCY CHEAPER THAN IT QUOTES.
019960             COMPUTE WS-BUY-RATE ROUNDED =
019970                 WS-BUY-RATE * (1 - WS-DEFAULT-MARGIN)
019980         END-IF
019990     END-IF.
020000*    SELL LEG - IDENTITY WHEN THE DESTINATION IS ALREADY USD,
020010*    ELSE THE DESTINATION'S OWN QUOTED SELL RATE WIDENED BY THE
020020*    MARGIN, OR THE PLAIN OFFICIAL RATE WHEN NO SELL RATE HAS
020030*    BEEN QUOTED.
020040     IF TRAN-DST-CURRENCY = WS-CURR-USD
020050         MOVE 1 TO WS-SELL-RATE
020060     ELSE
020070         MOVE WS-CT-SELL-TO-USD (WS-DST-IDX-SAVE) TO WS-SELL-RATE
020080         IF WS-SELL-RATE = 0
020090             MOVE WS-CT-RATE-TO-USD (WS-DST-IDX-SAVE) TO WS-SELL-RATE
020100         ELSE
020110*    A QUOTED SELL RATE IS WIDENED BY THE DEFAULT MARGIN - THE
020120*    OPPOSITE DIRECTION FROM THE BUY LEG ABOVE, SINCE THE
020130*    PLATFORM SELLS THE DESTINATION CURRENCY DEARER THAN IT
020140*    QUOTES.
020150             COMPUTE WS-SELL-RATE ROUNDED =
020160                 WS-SELL-RATE * (1 + WS-DEFAULT-MARGIN)
020170         END-IF
020180     END-IF.
020190*    FIRST LEG OF THE COMPOSED CONVERSION - BUY THE SOURCE
020200*    AMOUNT INTO ITS USD EQUIVALENT AT THE BUY LEG DERIVED ABOVE.
020210     COMPUTE WS-AMOUNT-USD ROUNDED = TRAN-AMOUNT * WS-BUY-RATE.
020220*    A ZERO SELL RATE WOULD DIVIDE BY ZERO BELOW - TREAT IT AS AN
020230*    UNQUOTABLE PAIR RATHER THAN ABORT THE WHOLE RUN.
020240     IF WS-SELL-RATE = 0
020250         MOVE 0 TO WS-APPLIED-RATE
020260         MOVE 0 TO WS-CONVERTED-AMOUNT
020270         GO TO 2200-EXIT.
020280*    THE APPLIED RATE PRINTED ON CONVERSION-FILE IS THE BUY LEG
020290*    OVER THE SELL LEG - THE EFFECTIVE CROSS RATE THE PLATFORM
020300*    ACTUALLY GAVE THE CUSTOMER, MARGIN AND ALL.
020310     COMPUTE WS-APPLIED-RATE ROUNDED = WS-BUY-RATE / WS-SELL-RATE.
020320*    SECOND LEG - SELL THE USD EQUIVALENT INTO THE DESTINATION
020330*    CURRENCY AT THE SELL LEG DERIVED ABOVE.
020340     COMPUTE WS-CONVERTED-AMOUNT ROUNDED =
020350         WS-AMOUNT-USD / WS-SELL-RATE.
020360 2200-EXIT.
020370     EXIT.
020380*
020390******************************************************************
020400*   2300  -  WRITE THE FLAT PER-TRANSACTION CONVERSION RECORD.    *
020410*   NO REPORT HEADING, NO EDITED COLUMNS - CONVERSION-FILE IS A    *
020420*   PLAIN DATA FILE, LOADED DOWNSTREAM, THE SAME AS AUDIT-LOG      *
020430*   AND FEE-BREAKDOWN ARE ON THE SETTLEMENT SIDE (CRQ-0688).       *
020440******************************************************************
020450 2300-WRITE-CONVERSION-RECORD.
020460*    TRANSACTION IDENTITY AND THE CURRENCY PAIR THIS QUOTE
020470*    APPLIES TO.
020480     MOVE TRAN-ID              TO CV-TRAN-ID.
020490     MOVE TRAN-SRC-CURRENCY    TO CV-SRC-CURRENCY.
020500     MOVE TRAN-DST-CURRENCY    TO CV-DST-CURRENCY.
020510*    ORIGINAL AMOUNT, THE OFFICIAL (MID) RATE FOR REFERENCE, AND
020520*    THE APPLIED RATE ACTUALLY USED FOR THE CONVERSION.
020530     MOVE TRAN-AMOUNT          TO CV-ORIGINAL-AMOUNT.
020540     MOVE WS-OFFICIAL-RATE     TO CV-OFFICIAL-RATE.
020550     MOVE WS-APPLIED-RATE      TO CV-APPLIED-RATE.
020560*    THE CONVERTED AMOUNT IS WHAT MTB010 AND THE ONLINE SYSTEM
020570*    BOTH EXPECT TO SEE CREDITED ON THE RECEIVING SIDE.
020580     MOVE WS-CONVERTED-AMOUNT  TO CV-CONVERTED-AMOUNT.
020590     WRITE CV-RECORD.
020600     IF NOT FS-OK
020610         GO TO 9990-ABORT-FILE-ERROR.
020620     ADD 1 TO WS-QUOTE-COUNT.
020630 2300-EXIT.
020640     EXIT.
020650*
020660******************************************************************
020670*   9000  -  END OF RUN.  THIS PROGRAM WRITES NOTHING BACK TO      *
020680*   CURRENCY-FILE OR TRANSACTION-FILE - BOTH ARE CLOSED AS PLAIN   *
020690*   READ-ONLY INPUTS, UNLIKE MTB010's OLD-MASTER/NEW-MASTER        *
020700*   REWRITE OF FUND-FILE.                                          *
020710******************************************************************
020720 9000-END-OF-JOB.
020730     CLOSE TRANSACTION-FILE.
020740     CLOSE CURRENCY-FILE.
020750     CLOSE CONVERSION-FILE.
020760*    RUN TOTALS TO THE JOB LOG - THE OPERATOR CHECKS QUOTES
020770*    WRITTEN PLUS QUOTES SKIPPED AGAINST TRANSACTIONS READ
020780*    BEFORE SIGNING OFF ON THE NIGHT'S BATCH WINDOW.
020790     DISPLAY "MTB020 - TRANSACTIONS READ    = " WS-TRAN-COUNT.
020800     DISPLAY "MTB020 - CONVERSIONS WRITTEN   = " WS-QUOTE-COUNT.
020810     DISPLAY "MTB020 - CONVERSIONS SKIPPED   = " WS-SKIP-COUNT.
020820     STOP RUN.
020830*
020840******************************************************************
020850*   9900/9990  -  ABEND-STYLE ERROR PARAGRAPHS.                   *
020860*   NEITHER PARAGRAPH RETURNS - BOTH END IN STOP RUN, THE SAME     *
020870*   NO-RESTART CONVENTION USED IN MTB010 AND MTB030.                *
020880******************************************************************
020890 9900-ABORT-TABLE-FULL.
020900*    THE CURRENCY TABLE OVERFLOWED ITS 200-ENTRY OCCURS LIMIT -
020910*    INCREASE WS-CURR-MAX AND THE OCCURS CLAUSE TOGETHER.
020920     DISPLAY "MTB020 - CURRENCY TABLE FULL - INCREASE OCCURS".
020930     STOP RUN.
020940*
020950 9990-ABORT-FILE-ERROR.
020960*    DUMP EVERY FILE STATUS SO THE OPERATOR DOES NOT HAVE TO
020970*    GUESS WHICH OF THE THREE FILES CAUSED THE ABORT.
020980     DISPLAY "MTB020 - FILE I/O ERROR - RUN ABORTED".
020990     DISPLAY "TRANFILE STATUS = " FSTRN.
021000     DISPLAY "CURRFILE STATUS = " FSCUR.
021010     DISPLAY "CONVFILE STATUS = " FSCVF.
021020     STOP RUN.
