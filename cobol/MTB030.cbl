000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       MTB030.
000300 AUTHOR.           D K PATEL.
000400 INSTALLATION.     UNIZARBANK DATA PROCESSING - BRANCH SYSTEMS.
000500 DATE-WRITTEN.     JULY 1993.
000600 DATE-COMPILED.
000700 SECURITY.         UNIZARBANK INTERNAL USE ONLY - RESTRICTED.
000800******************************************************************
000900*                                                                *
001000*   MTB030  -  RECEIVER RELEASE-PASSCODE VERIFICATION BATCH       *
001100*                                                                *
001200*   READS RELEASE-REQUEST-FILE - ONE ROW PER RECEIVER WHO HAS     *
001300*   PHONED OR KEYED IN A CLAIM ON A COMPLETED TRANSFER, CARRYING  *
001400*   THE TRANSACTION ID, THE RECEIVER ID MAKING THE CLAIM, AND     *
001500*   THE ONE-TIME PASSCODE THEY WERE GIVEN AT SEND TIME.  FOR      *
001600*   EACH REQUEST THE MATCHING TRAN-RECORD MUST BE FOUND, MUST BE  *
001700*   IN COMPLETED STATUS, THE RECEIVER ID MUST MATCH EXACTLY, AND  *
001800*   THE PASSCODE MUST MATCH EXACTLY - ONLY THEN IS THE TRANSFER   *
001900*   ADVANCED TO RELEASED STATUS.  ANY MISMATCH LEAVES THE         *
002000*   TRANSFER UNTOUCHED AND IS LOGGED TO AUDIT-LOG-FILE AS A       *
002100*   REJECTED CLAIM SO REPEATED GUESSING SHOWS UP ON THE TRAIL.    *
002200*                                                                *
002300*   TRANSACTION-FILE IS LINE SEQUENTIAL AND CARRIES NO SORT KEY   *
002400*   RELATIONSHIP TO RELEASE-REQUEST-FILE, SO IT IS LOADED ONCE    *
002500*   INTO A TABLE AND RESOLVED WITH SEARCH ALL, THE SAME AS THE    *
002600*   REFERENCE FILES IN MTB010 - THIS BUILD HAS NO ISAM HANDLER.   *
002700*   THE UPDATED TABLE IS REWRITTEN IN FULL AT END OF RUN.         *
002800*                                                                *
002900*   MAINTENANCE LOG                                              *
003000*   ------------------------------------------------------------ *
003100*   1993-07-14  DKP   ORIGINAL RELEASE-PASSCODE VERIFICATION       CRQ-0318
003200*                     BATCH, WRITTEN AGAINST THE NEW RELREQ FEED   CRQ-0318
003300*   1998-11-19  DKP   Y2K - CONFIRMED NO DATE ARITHMETIC IN THIS   CRQ-0455
003400*                     PROGRAM - NO CHANGE REQUIRED                CRQ-0455
003500*   2002-02-08  LTV   REWORKED THE TRANSACTION UPDATE TO THE       CRQ-0603
003600*                     SAME OLD-MASTER / NEW-MASTER PATTERN USED    CRQ-0603
003700*                     IN MTB010 FOR FUND-FILE                     CRQ-0603
003710*   2006-04-02  LTV   ADDED A TRIGGER-POINT MARKER IN              CRQ-0692
003720*                     3000-RELEASE-TRANSFER FOR THE SENDER         CRQ-0692
003730*                     NOTIFICATION - ACTUAL DELIVERY IS STILL      CRQ-0692
003740*                     OUTSIDE THIS BATCH, HANDLED ELSEWHERE        CRQ-0692
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  UNIZARBANK-DPC.
004200 OBJECT-COMPUTER.  UNIZARBANK-DPC.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUM-CLASS IS "0123456789"
004600     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004700     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RELEASE-REQUEST-FILE ASSIGN TO RELRFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FSREL.
005300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FSTRN.
005600     SELECT TRANSACTION-FILE-OUT ASSIGN TO TRANFOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FSTRO.
005900     SELECT AUDIT-LOG-FILE ASSIGN TO AUDTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FSAUD.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  RELEASE-REQUEST-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 COPY RELREQ.
006700 FD  TRANSACTION-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  TRAN-RECORD-IN.
007000     05  TIN-ID                      PIC 9(09).
007100     05  TIN-SENDER-ID               PIC 9(09).
007200     05  TIN-RECEIVER-ID             PIC 9(09).
007300     05  TIN-FUND-ID                 PIC 9(09).
007400     05  TIN-SENDER-BRANCH-ID        PIC 9(09).
007500     05  TIN-RECEIVER-BRANCH-ID      PIC 9(09).
007600     05  TIN-AMOUNT                  PIC S9(13)V99.
007700     05  TIN-SRC-CURRENCY            PIC X(10).
007800     05  TIN-DST-CURRENCY            PIC X(10).
007900     05  TIN-STATUS                  PIC X(10).
008000     05  TIN-RELEASE-PASSCODE        PIC X(10).
008100     05  FILLER                      PIC X(20).
008200 FD  TRANSACTION-FILE-OUT
008300     LABEL RECORDS ARE STANDARD.
008400 COPY TRANMAST.
008500 FD  AUDIT-LOG-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 COPY AUDTRAIL.
008800 WORKING-STORAGE SECTION.
008850*    FILE-STATUS AND END-OF-FILE SWITCHES KEPT AS STANDALONE
008860*    77-LEVEL ITEMS PER SHOP CONVENTION - SEE FSTR/FSM FAMILY
008870*    IN THE ATM SUITE THIS COPY BOOK WAS LIFTED FROM.
008900 77  FSREL                           PIC X(02).
009000     88  FS-OK                          VALUE "00".
009100 77  FSTRN                           PIC X(02).
009200 77  FSTRO                           PIC X(02).
009300 77  FSAUD                           PIC X(02).
009400*
009600 01  WS-RERUN-SWITCH-ON              PIC X(01).
009700 01  WS-RERUN-SWITCH-OFF             PIC X(01).
009800*
009900 77  WS-REL-EOF-SW                   PIC X(01) VALUE "N".
010000     88  WS-REL-EOF                     VALUE "Y".
010100 77  WS-TRAN-EOF-SW                  PIC X(01) VALUE "N".
010200     88  WS-TRAN-EOF                    VALUE "Y".
010400*
010500******************************************************************
010600*   TRANSACTION TABLE - LOADED ONCE, MUTATED IN PLACE, REWRITTEN  *
010700*   IN FULL AT END OF RUN (OLD MASTER / NEW MASTER).              *
010800******************************************************************
010900 77  WS-TRAN-MAX                     PIC S9(6) COMP VALUE 50000.
011000 77  WS-TRAN-COUNT                   PIC S9(6) COMP VALUE 0.
011200 01  WS-TRAN-TABLE.
011300     05  WS-TRAN-ENTRY OCCURS 50000 TIMES
011400                 ASCENDING KEY IS WS-TT-ID
011500                 INDEXED BY WS-TRAN-IDX.
011600         10  WS-TT-ID                PIC 9(09).
011700         10  WS-TT-SENDER-ID         PIC 9(09).
011800         10  WS-TT-RECEIVER-ID       PIC 9(09).
011900         10  WS-TT-FUND-ID           PIC 9(09).
012000         10  WS-TT-SENDER-BRANCH     PIC 9(09).
012100         10  WS-TT-RECEIVER-BRANCH   PIC 9(09).
012200         10  WS-TT-AMOUNT            PIC S9(13)V99.
012300         10  WS-TT-SRC-CURRENCY      PIC X(10).
012400         10  WS-TT-DST-CURRENCY      PIC X(10).
012500         10  WS-TT-STATUS            PIC X(10).
012600         10  WS-TT-PASSCODE          PIC X(10).
012700*        WS-TT-STATUS-X GIVES A NUMBERED-CODE VIEW OF STATUS FOR
012800*        A FUTURE STATUS-VOLUME BREAKDOWN REPORT (NOT YET BUILT).
012900         10  WS-TT-STATUS-X REDEFINES WS-TT-STATUS.
013000             15  WS-TT-STATUS-CODE   PIC X(01).
013100             15  FILLER              PIC X(09).
013150     05  FILLER                      PIC X(04).
013200*
013300******************************************************************
013400*   PER-REQUEST WORK AREAS.                                      *
013500******************************************************************
013600 01  WS-WORK-AREAS.
013700     05  WS-MATCH-FOUND-SW           PIC X(01).
013800         88  WS-MATCH-FOUND             VALUE "Y".
013900         88  WS-MATCH-NOT-FOUND         VALUE "N".
014000     05  WS-CLAIM-OK-SW              PIC X(01).
014100         88  WS-CLAIM-OK                VALUE "Y".
014200         88  WS-CLAIM-REJECTED          VALUE "N".
014250     05  FILLER                      PIC X(04).
014300 77  WS-REQUEST-COUNT                PIC S9(7) COMP VALUE 0.
014400 77  WS-RELEASED-COUNT               PIC S9(7) COMP VALUE 0.
014500 77  WS-REJECTED-COUNT               PIC S9(7) COMP VALUE 0.
014600*
014700******************************************************************
014800*   RUN DATE/TIME FOR AUDIT STAMPING - SEE THE 1998-11-19 Y2K     *
014900*   ENTRY IN MTB010'S MAINTENANCE LOG FOR THE CENTURY WINDOW      *
015000*   RULE THIS PROGRAM ALSO FOLLOWS.                               *
015100******************************************************************
015200 01  WS-SYS-DATE                     PIC 9(06).
015300 01  WS-SYS-DATE-X REDEFINES WS-SYS-DATE.
015400     05  WS-SYS-YY                   PIC 9(02).
015500     05  WS-SYS-MM                   PIC 9(02).
015600     05  WS-SYS-DD                   PIC 9(02).
015700 01  WS-SYS-TIME                     PIC 9(08).
015800 01  WS-SYS-TIME-X REDEFINES WS-SYS-TIME.
015900     05  WS-SYS-HH                   PIC 9(02).
016000     05  WS-SYS-MN                   PIC 9(02).
016100     05  WS-SYS-SS                   PIC 9(02).
016200     05  WS-SYS-HH-HUND              PIC 9(02).
016300 01  WS-RUN-CENTURY                  PIC 9(02).
016400*
016500 PROCEDURE DIVISION.
016510******************************************************************
016520*   1000  -  INITIALIZATION                                      *
016530*   DERIVES THE RUN TIMESTAMP FIRST SINCE EVERY AUDIT-LOG-FILE     *
016540*   ENTRY WRITTEN THIS RUN CARRIES IT, OPENS THE FOUR FILES THIS   *
016550*   PROGRAM TOUCHES, THEN LOADS THE TRANSACTION TABLE.             *
016560******************************************************************
016570*    NOTE THIS PROGRAM RUNS AFTER MTB010 IN THE NIGHTLY SCHEDULE -
016580*    A TRANSFER CANNOT BE RELEASED UNTIL IT HAS REACHED COMPLETED
016590*    STATUS, WHICH ONLY MTB010 SETS.
016600 1000-INITIALIZE-RUN.
016610*    TIMESTAMP FIRST - EVERY AUDIT-LOG-FILE ROW THIS RUN WRITES,
016620*    RELEASED OR REJECTED, CARRIES IT.
016630     PERFORM 8900-DERIVE-RUN-TIMESTAMP THRU 8900-EXIT.
016640*    OPEN THE FOUR FILES THIS JOB TOUCHES BEFORE ANY REQUEST OR
016650*    TRANSACTION ROW IS READ.
016660     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
016670*    TRANSACTION-FILE HAS NO SORT-KEY RELATIONSHIP TO RELEASE-
016680*    REQUEST-FILE, SO IT IS LOADED WHOLE AND RESOLVED BY SEARCH
016690*    ALL, THE SAME AS THE REFERENCE FILES IN MTB010 AND MTB020.
016700     PERFORM 1100-LOAD-TRANSACTION-TABLE THRU 1100-EXIT
016710         UNTIL WS-TRAN-EOF.
016720*    TABLE IS IN MEMORY - DROP INTO THE MAIN REQUEST LOOP.
016730     GO TO 2000-PROCESS-REQUESTS.
016740*
016750******************************************************************
016760*   1010  -  FILE OPENS FOR THIS RUN                              *
016770*   TWO INPUTS AND ONE OUTPUT OPENED HERE; TRANSACTION-FILE-OUT    *
016780*   IS OPENED LATER, AT 9000, ONCE THE TABLE HAS BEEN MUTATED.     *
016790******************************************************************
016800 1010-OPEN-FILES.
016810*    RELEASE-REQUEST-FILE IS THE DRIVING INPUT FOR THIS RUN - ONE
016820*    ROW PER RECEIVER CLAIM.
016830     OPEN INPUT  RELEASE-REQUEST-FILE.
016840     IF NOT FS-OK
016850         GO TO 9990-ABORT-FILE-ERROR.
016860*    TRANSACTION-FILE IS OPENED INPUT HERE ONLY LONG ENOUGH TO
016870*    LOAD THE TABLE AT 1100 BELOW - IT IS CLOSED AND REOPENED
016880*    OUTPUT AS TRANSACTION-FILE-OUT AT 9000-END-OF-JOB, THE SAME
016890*    OLD-MASTER / NEW-MASTER PATTERN MTB010 USES FOR FUND-FILE.
016900     OPEN INPUT  TRANSACTION-FILE.
016910*    AUDIT-LOG-FILE RECEIVES ONE ENTRY PER REQUEST, RELEASED OR
016920*    REJECTED - OPENED FRESH EACH RUN, NEVER EXTENDED.
016930     OPEN OUTPUT AUDIT-LOG-FILE.
016940 1010-EXIT.
016950     EXIT.
016960*
016970******************************************************************
016980*   1100  -  TRANSACTION TABLE LOAD                               *
016990*   SAME SHAPE AS THE REFERENCE-TABLE LOADS IN MTB010 AND MTB020 - *
017000*   READ UNTIL AT END, BUMP THE COUNT, BOUNDS-CHECK AGAINST THE    *
017010*   50000-ENTRY OCCURS LIMIT, MOVE EVERY FIELD THIS PROGRAM MAY    *
017020*   NEED TO EXAMINE OR REWRITE.                                    *
017030******************************************************************
017040 1100-LOAD-TRANSACTION-TABLE.
017050*    ONE TABLE ROW PER TRANSACTION ON THE FILE, REGARDLESS OF
017060*    STATUS - A CLAIM MAY ARRIVE FOR ANY TRANSACTION ID, SO THE
017070*    WHOLE FILE MUST BE IN MEMORY BEFORE THE FIRST REQUEST CAN BE
017080*    VERIFIED.
017090     READ TRANSACTION-FILE INTO TRAN-RECORD-IN
017100         AT END
017110             SET WS-TRAN-EOF TO TRUE
017120             GO TO 1100-EXIT.
017130     ADD 1 TO WS-TRAN-COUNT.
017140*    50000-ENTRY OCCURS LIMIT - RAISE WS-TRAN-MAX AND THE OCCURS
017150*    CLAUSE TOGETHER IF THIS EVER FIRES IN PRODUCTION.
017160     IF WS-TRAN-COUNT > WS-TRAN-MAX
017170         GO TO 9900-ABORT-TABLE-FULL.
017180*    PARTY AND FUND IDENTIFIERS - CARRIED THROUGH UNCHANGED SO THE
017190*    REWRITTEN RECORD AT 9010 BELOW MATCHES THE ORIGINAL EXCEPT
017200*    FOR STATUS.
017210     MOVE TIN-ID                 TO WS-TT-ID (WS-TRAN-COUNT).
017220     MOVE TIN-SENDER-ID          TO WS-TT-SENDER-ID (WS-TRAN-COUNT).
017230     MOVE TIN-RECEIVER-ID        TO WS-TT-RECEIVER-ID (WS-TRAN-COUNT).
017240     MOVE TIN-FUND-ID            TO WS-TT-FUND-ID (WS-TRAN-COUNT).
017250     MOVE TIN-SENDER-BRANCH-ID   TO WS-TT-SENDER-BRANCH (WS-TRAN-COUNT).
017260     MOVE TIN-RECEIVER-BRANCH-ID TO WS-TT-RECEIVER-BRANCH (WS-TRAN-COUNT).
017270*    AMOUNT AND CURRENCY PAIR - NOT EXAMINED BY THIS PROGRAM'S OWN
017280*    LOGIC, BUT CARRIED THROUGH SO THE REWRITTEN RECORD IS COMPLETE.
017290     MOVE TIN-AMOUNT             TO WS-TT-AMOUNT (WS-TRAN-COUNT).
017300     MOVE TIN-SRC-CURRENCY       TO WS-TT-SRC-CURRENCY (WS-TRAN-COUNT).
017310     MOVE TIN-DST-CURRENCY       TO WS-TT-DST-CURRENCY (WS-TRAN-COUNT).
017320*    STATUS - THIS IS THE FIELD 2100-VERIFY-PASSCODE CHECKS FOR
017330*    COMPLETED, AND THE FIELD 3000-RELEASE-TRANSFER ADVANCES TO
017340*    RELEASED.
017350     MOVE TIN-STATUS             TO WS-TT-STATUS (WS-TRAN-COUNT).
017360*    ONE-TIME PASSCODE ISSUED TO THE RECEIVER AT SEND TIME - THIS
017370*    IS WHAT THE RELEASE-REQUEST-FILE ROW IS MATCHED AGAINST BELOW.
017380     MOVE TIN-RELEASE-PASSCODE   TO WS-TT-PASSCODE (WS-TRAN-COUNT).
017390 1100-EXIT.
017400     EXIT.
017410*
017420******************************************************************
017430*   2000  -  MAIN RELEASE-REQUEST LOOP (ARRIVAL ORDER)            *
017440*   SAME READ-PROCESS-READ SHAPE AS MTB010 AND MTB020 - NO SORT    *
017450*   KEY, EACH REQUEST HANDLED IN THE ORDER IT WAS RECEIVED.        *
017460******************************************************************
017470 2000-PROCESS-REQUESTS.
017480*    PRIME THE LOOP WITH ONE READ BEFORE TESTING FOR END OF FILE.
017490     PERFORM 2010-READ-REQUEST THRU 2010-EXIT.
017500*    AN EMPTY RELEASE-REQUEST-FILE IS NOT AN ERROR - IT JUST MEANS
017510*    NOBODY PHONED IN A CLAIM LAST NIGHT.
017520     IF WS-REL-EOF
017530         GO TO 9000-END-OF-JOB.
017540 2005-PROCESS-ONE-REQUEST.
017550*    STEP 1 - LOOK UP THE TRANSACTION AND CHECK ALL FOUR
017560*    CONDITIONS (FOUND, COMPLETED, RECEIVER MATCH, PASSCODE MATCH).
017570     PERFORM 2100-VERIFY-PASSCODE THRU 2100-EXIT.
017580*    STEP 2 - RELEASE THE TRANSFER IF ALL FOUR CONDITIONS PASSED,
017590*    OTHERWISE LOG THE REJECTED CLAIM SO REPEATED GUESSING SHOWS
017600*    UP ON THE AUDIT TRAIL.
017610     IF WS-CLAIM-OK
017620         PERFORM 3000-RELEASE-TRANSFER THRU 3000-EXIT
017630     ELSE
017640         PERFORM 3100-LOG-REJECTED-CLAIM THRU 3100-EXIT
017650     END-IF.
017660     PERFORM 2010-READ-REQUEST THRU 2010-EXIT.
017670*    STILL MORE REQUESTS ON THE FILE - LOOP BACK FOR THE NEXT ONE.
017680     IF NOT WS-REL-EOF
017690         GO TO 2005-PROCESS-ONE-REQUEST.
017700*    FILE EXHAUSTED - FALL THROUGH TO THE END-OF-JOB TOTALS AND
017710*    THE TRANSACTION-FILE REWRITE.
017720     GO TO 9000-END-OF-JOB.
017730*
017740******************************************************************
017750*   2010  -  RELEASE-REQUEST-FILE READ                            *
017760******************************************************************
017770 2010-READ-REQUEST.
017780*    STRAIGHT SEQUENTIAL READ - NO KEY ON THIS BUILD.
017790     READ RELEASE-REQUEST-FILE
017800         AT END
017810             SET WS-REL-EOF TO TRUE
017820             GO TO 2010-EXIT.
017830*    WS-REQUEST-COUNT IS THE "REQUESTS READ" FIGURE DISPLAYED AT
017840*    END OF JOB - IT COUNTS EVERY CLAIM RECEIVED, RELEASED OR
017850*    REJECTED.
017860     ADD 1 TO WS-REQUEST-COUNT.
017870 2010-EXIT.
017880     EXIT.
017890*
017900******************************************************************
017910*   2100  -  RELEASEPASSCODESERVICE.VERIFYPASSCODE                *
017920*   THE MATCHING TRANSACTION MUST EXIST, MUST BE IN COMPLETED     *
017930*   STATUS, THE RECEIVER ID SUPPLIED MUST MATCH EXACTLY, AND THE  *
017940*   PASSCODE SUPPLIED MUST MATCH EXACTLY.  ANY FAILURE OF ANY OF  *
017950*   THE FOUR CONDITIONS REJECTS THE CLAIM.                        *
017960******************************************************************
017970 2100-VERIFY-PASSCODE.
017980*    ASSUME THE CLAIM FAILS UNTIL ALL FOUR CHECKS BELOW HAVE
017990*    PASSED - THE ONLY WAY OUT OF THIS PARAGRAPH WITH WS-CLAIM-OK
018000*    SET IS FALLING THROUGH EVERY GO TO BELOW.
018010     SET WS-CLAIM-REJECTED TO TRUE.
018020     SET WS-MATCH-NOT-FOUND TO TRUE.
018030     SET WS-TRAN-IDX TO 1.
018040*    WS-TRAN-TABLE IS LOADED ASCENDING ON WS-TT-ID, SO A BINARY
018050*    SEARCH ALL IS SAFE HERE.
018060     SEARCH ALL WS-TRAN-ENTRY
018070         AT END
018080             CONTINUE
018090         WHEN WS-TT-ID (WS-TRAN-IDX) = RELREQ-TRAN-ID
018100             SET WS-MATCH-FOUND TO TRUE.
018110*    CONDITION 1 - THE TRANSACTION ID CLAIMED MUST EXIST ON THE
018120*    FILE AT ALL.
018130     IF WS-MATCH-NOT-FOUND
018140         GO TO 2100-EXIT.
018150*    CONDITION 2 - ONLY A TRANSFER THAT HAS ALREADY BEEN POSTED
018160*    THROUGH MTB010 (COMPLETED STATUS) MAY BE RELEASED - A
018170*    PENDING OR FAILED TRANSFER HAS NO FUNDS SITTING WITH THE
018180*    RECEIVER'S BRANCH TO RELEASE.
018190     IF WS-TT-STATUS (WS-TRAN-IDX) NOT = "COMPLETED "
018200         GO TO 2100-EXIT.
018210*    CONDITION 3 - THE RECEIVER ID SUPPLIED ON THE CLAIM MUST
018220*    MATCH THE RECEIVER ID ON THE ORIGINAL TRANSFER EXACTLY - A
018230*    THIRD PARTY MAY NOT RELEASE SOMEONE ELSE'S TRANSFER EVEN IF
018240*    THEY SOMEHOW KNOW THE PASSCODE.
018250     IF WS-TT-RECEIVER-ID (WS-TRAN-IDX) NOT = RELREQ-RECEIVER-ID
018260         GO TO 2100-EXIT.
018270*    CONDITION 4 - THE ONE-TIME PASSCODE SUPPLIED MUST MATCH THE
018280*    PASSCODE ISSUED AT SEND TIME EXACTLY - THIS IS THE LAST LINE
018290*    OF DEFENSE AGAINST A RECEIVER-ID GUESS ALONE RELEASING FUNDS.
018300     IF WS-TT-PASSCODE (WS-TRAN-IDX) NOT = RELREQ-SUPPLIED-PASSCODE
018310         GO TO 2100-EXIT.
018320*    ALL FOUR CONDITIONS PASSED - THE CLAIM IS GOOD.
018330     SET WS-CLAIM-OK TO TRUE.
018340 2100-EXIT.
018350     EXIT.
018360*
018370******************************************************************
018380*   3000  -  ADVANCE THE MATCHED TRANSFER TO RELEASED STATUS AND  *
018390*   LOG THE RELEASE TO THE AUDIT TRAIL.  WS-TRAN-IDX IS STILL     *
018400*   POSITIONED ON THE MATCHED ROW FROM THE SEARCH ALL AT 2100.    *
018410******************************************************************
018420 3000-RELEASE-TRANSFER.
018430*    THE STATUS UPDATE IS MADE IN THE TABLE ONLY HERE - THE
018440*    ACTUAL REWRITE TO TRANSACTION-FILE-OUT HAPPENS ONCE, FOR
018450*    EVERY ROW, AT 9010 BELOW.
018460     MOVE "RELEASED  " TO WS-TT-STATUS (WS-TRAN-IDX).
018470     ADD 1 TO WS-RELEASED-COUNT.
018480*    AUDIT ENTRY FOR A SUCCESSFUL RELEASE - AUD-USER-ID IS THE
018490*    RECEIVER MAKING THE CLAIM, NOT THE ORIGINAL SENDER, SINCE IT
018500*    IS THE RECEIVER'S ACTION BEING LOGGED HERE.
018510     MOVE "RELEASE_TRANSACTION" TO AUD-ACTION.
018520     MOVE RELREQ-RECEIVER-ID     TO AUD-USER-ID.
018530     MOVE "Transaction"          TO AUD-ENTITY.
018540     MOVE RELREQ-TRAN-ID         TO AUD-ENTITY-ID.
018550     PERFORM 3900-WRITE-AUDIT-ENTRY THRU 3900-EXIT.
018560*    SENDER NOTIFICATION TRIGGER POINT - CRQ-0692.  ACTUAL
018570*    DELIVERY IS OUTSIDE THIS BATCH (NO EMAIL/SMS FACILITY ON
018580*    THIS JOB), SO ONLY THE TRIGGER CONDITION IS MARKED HERE
018590*    FOR WHATEVER ONLINE FACILITY PICKS UP THE SEND.
018600     DISPLAY "MTB030 - NOTIFY SENDER OF TRAN " RELREQ-TRAN-ID
018610         " RELEASED TO RECEIVER " RELREQ-RECEIVER-ID.
018620 3000-EXIT.
018630     EXIT.
018640*
018650******************************************************************
018660*   3100  -  LOG A CLAIM THAT FAILED ONE OR MORE OF THE FOUR      *
018670*   CONDITIONS AT 2100 ABOVE - THE TRANSFER ITSELF IS LEFT        *
018680*   UNTOUCHED, ONLY THE AUDIT TRAIL RECORDS THE ATTEMPT.          *
018690******************************************************************
018700 3100-LOG-REJECTED-CLAIM.
018710*    REJECTED CLAIMS ARE COUNTED SEPARATELY FROM RELEASED ONES SO
018720*    THE END-OF-JOB TOTALS SHOW THE OPERATOR HOW MANY CLAIMS
018730*    FAILED VERIFICATION LAST NIGHT.
018740     ADD 1 TO WS-REJECTED-COUNT.
018750*    ONE AUDIT ROW PER REJECTED CLAIM, REGARDLESS OF WHICH OF THE
018760*    FOUR CONDITIONS FAILED - THE TRAIL EXISTS SO REPEATED
018770*    GUESSING AGAINST THE SAME TRANSACTION ID SHOWS UP AS A
018780*    PATTERN OF REJECTED ROWS.
018790     MOVE "RELEASE_TRANSACTION_REJECTED" TO AUD-ACTION.
018800     MOVE RELREQ-RECEIVER-ID     TO AUD-USER-ID.
018810     MOVE "Transaction"          TO AUD-ENTITY.
018820     MOVE RELREQ-TRAN-ID         TO AUD-ENTITY-ID.
018830     PERFORM 3900-WRITE-AUDIT-ENTRY THRU 3900-EXIT.
018840 3100-EXIT.
018850     EXIT.
018860*
018870******************************************************************
018880*   3900  -  AUDITSERVICE.LOG (APPEND ONLY).                      *
018890*   TIMESTAMP FIELDS WERE DERIVED ONCE AT 8900, AT THE START OF   *
018900*   THE RUN - EVERY AUDIT-LOG-FILE ROW WRITTEN THIS RUN, RELEASED *
018910*   OR REJECTED, CARRIES THE SAME RUN TIMESTAMP.                  *
018920******************************************************************
018930 3900-WRITE-AUDIT-ENTRY.
018940*    CENTURY WAS DERIVED ONCE AT 8900 BELOW - SEE THE 1998-11-19
018950*    Y2K ENTRY IN THIS PROGRAM'S MAINTENANCE LOG.
018960     COMPUTE AUD-LOGGED-YEAR = WS-RUN-CENTURY * 100 + WS-SYS-YY.
018970     MOVE WS-SYS-MM               TO AUD-LOGGED-MONTH.
018980     MOVE WS-SYS-DD               TO AUD-LOGGED-DAY.
018990     MOVE WS-SYS-HH               TO AUD-LOGGED-HOURS.
019000     MOVE WS-SYS-MN               TO AUD-LOGGED-MINUTES.
019010     MOVE WS-SYS-SS               TO AUD-LOGGED-SECONDS.
019020     WRITE AUD-RECORD.
019030     IF NOT FS-OK
019040         GO TO 9990-ABORT-FILE-ERROR.
019050 3900-EXIT.
019060     EXIT.
019070*
019080******************************************************************
019090*   8900  -  RUN DATE/TIME.                                      *
019100*   SAME TWO-DIGIT-YEAR WINDOWING RULE AS MTB010'S OWN 8900        *
019110*   PARAGRAPH - CONFIRMED STILL SAFE FOR THIS PROGRAM UNDER THE   *
019120*   1998-11-19 Y2K REVIEW IN THIS PROGRAM'S MAINTENANCE LOG.      *
019130******************************************************************
019140 8900-DERIVE-RUN-TIMESTAMP.
019150*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR ON THIS COMPILER -
019160*    THE WINDOWING BELOW IS WHAT MAKES THAT SAFE PAST 1999.
019170     ACCEPT WS-SYS-DATE FROM DATE.
019180     ACCEPT WS-SYS-TIME FROM TIME.
019190*    YEARS 00-49 ARE TAKEN AS 20XX, YEARS 50-99 AS 19XX - THE
019200*    SAME WINDOW USED THROUGHOUT THIS SHOP'S BATCH SUITE.
019210     IF WS-SYS-YY < 50
019220         MOVE 20 TO WS-RUN-CENTURY
019230     ELSE
019240         MOVE 19 TO WS-RUN-CENTURY.
019250 8900-EXIT.
019260     EXIT.
019270*
019280******************************************************************
019290*   9000  -  END OF RUN.  TRANSACTION-FILE IS REWRITTEN IN FULL   *
019300*   FROM THE IN-MEMORY TABLE (OLD MASTER / NEW MASTER) - EVERY    *
019310*   ROW IS REWRITTEN, NOT JUST THE ONES THIS RUN RELEASED, SINCE  *
019320*   THE OUTPUT FILE BECOMES TOMORROW'S TRANSACTION-FILE INPUT.    *
019330******************************************************************
019340 9000-END-OF-JOB.
019350*    OPEN THE OUTPUT SIDE OF THE OLD-MASTER / NEW-MASTER PAIR
019360*    ONLY NOW - TRANSACTION-FILE ITSELF WAS ALREADY CLOSED BY THE
019370*    TIME THE LAST ROW WAS READ INTO THE TABLE AT 1100 ABOVE.
019380     OPEN OUTPUT TRANSACTION-FILE-OUT.
019390*    WRITE EVERY ROW IN THE TABLE, IN THE SAME ORDER IT WAS
019400*    LOADED - THE HANDFUL RELEASED THIS RUN NOW CARRY RELEASED
019410*    STATUS, EVERY OTHER ROW IS UNCHANGED FROM WHAT WAS READ.
019420     PERFORM 9010-WRITE-TRAN-RECORD THRU 9010-EXIT
019430         VARYING WS-TRAN-IDX FROM 1 BY 1
019440             UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.
019450     CLOSE TRANSACTION-FILE-OUT.
019460     CLOSE RELEASE-REQUEST-FILE.
019470     CLOSE TRANSACTION-FILE.
019480     CLOSE AUDIT-LOG-FILE.
019490*    RUN TOTALS TO THE JOB LOG - THE OPERATOR CHECKS RELEASED
019500*    PLUS REJECTED AGAINST REQUESTS READ BEFORE SIGNING OFF ON
019510*    THE NIGHT'S BATCH WINDOW.
019520     DISPLAY "MTB030 - RELEASE REQUESTS READ = " WS-REQUEST-COUNT.
019530     DISPLAY "MTB030 - TRANSFERS RELEASED    = " WS-RELEASED-COUNT.
019540     DISPLAY "MTB030 - CLAIMS REJECTED       = " WS-REJECTED-COUNT.
019550     STOP RUN.
019560*
019570******************************************************************
019580*   9010  -  REWRITE ONE TRANSACTION-FILE-OUT RECORD FROM THE     *
019590*   TABLE ENTRY AT WS-TRAN-IDX.                                   *
019600******************************************************************
019610 9010-WRITE-TRAN-RECORD.
019620*    PARTY AND FUND IDENTIFIERS - UNCHANGED FROM WHAT WAS READ
019630*    AT 1100 ABOVE, REGARDLESS OF WHETHER THIS ROW WAS RELEASED.
019640     MOVE WS-TT-ID (WS-TRAN-IDX)             TO TRAN-ID.
019650     MOVE WS-TT-SENDER-ID (WS-TRAN-IDX)       TO TRAN-SENDER-ID.
019660     MOVE WS-TT-RECEIVER-ID (WS-TRAN-IDX)     TO TRAN-RECEIVER-ID.
019670     MOVE WS-TT-FUND-ID (WS-TRAN-IDX)         TO TRAN-FUND-ID.
019680     MOVE WS-TT-SENDER-BRANCH (WS-TRAN-IDX)   TO TRAN-SENDER-BRANCH-ID.
019690     MOVE WS-TT-RECEIVER-BRANCH (WS-TRAN-IDX) TO TRAN-RECEIVER-BRANCH-ID.
019700*    AMOUNT AND CURRENCY PAIR - CARRIED THROUGH UNCHANGED, THIS
019710*    PROGRAM NEVER RECALCULATES EITHER ONE.
019720     MOVE WS-TT-AMOUNT (WS-TRAN-IDX)          TO TRAN-AMOUNT.
019730     MOVE WS-TT-SRC-CURRENCY (WS-TRAN-IDX)    TO TRAN-SRC-CURRENCY.
019740     MOVE WS-TT-DST-CURRENCY (WS-TRAN-IDX)    TO TRAN-DST-CURRENCY.
019750*    STATUS - THE ONE FIELD 3000-RELEASE-TRANSFER MAY HAVE
019760*    ADVANCED TO RELEASED FOR THIS ROW; EVERY OTHER ROW GOES OUT
019770*    WITH WHATEVER STATUS IT CAME IN WITH.
019780     MOVE WS-TT-STATUS (WS-TRAN-IDX)          TO TRAN-STATUS.
019790     MOVE WS-TT-PASSCODE (WS-TRAN-IDX)        TO TRAN-RELEASE-PASSCODE.
019800     WRITE TRAN-RECORD.
019810     IF NOT FS-OK
019820         GO TO 9990-ABORT-FILE-ERROR.
019830 9010-EXIT.
019840     EXIT.
019850*
019860******************************************************************
019870*   9900/9990  -  ABEND-STYLE ERROR PARAGRAPHS.                   *
019880*   NEITHER PARAGRAPH RETURNS - BOTH END IN STOP RUN, THE SAME     *
019890*   NO-RESTART CONVENTION USED IN MTB010 AND MTB020.                *
019900******************************************************************
019910 9900-ABORT-TABLE-FULL.
019920*    THE TRANSACTION TABLE OVERFLOWED ITS 50000-ENTRY OCCURS
019930*    LIMIT - INCREASE WS-TRAN-MAX AND THE OCCURS CLAUSE TOGETHER.
019940     DISPLAY "MTB030 - TRANSACTION TABLE FULL - INCREASE OCCURS".
019950     STOP RUN.
019960*
019970 9990-ABORT-FILE-ERROR.
019980*    DUMP EVERY FILE STATUS SO THE OPERATOR DOES NOT HAVE TO
019990*    GUESS WHICH OF THE FOUR FILES CAUSED THE ABORT.
020000     DISPLAY "MTB030 - FILE I/O ERROR - RUN ABORTED".
020010     DISPLAY "RELRFILE STATUS = " FSREL.
020020     DISPLAY "TRANFILE STATUS = " FSTRN.
020030     DISPLAY "AUDTFILE STATUS = " FSAUD.
020040     STOP RUN.
