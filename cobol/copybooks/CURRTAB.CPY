000100******************************************************************
000200*                                                                 *
000300*   CURRTAB.CPY                                                   *
000400*   CURRENCY RATE MASTER - MONEY TRANSFER SETTLEMENT SYSTEM       *
000500*                                                                 *
000600*   ONE RECORD PER CURRENCY THE NETWORK QUOTES.  CURR-RATE-TO-USD *
000700*   IS THE OFFICIAL (MID) RATE; THE BUY/SELL RATES ARE THE        *
000800*   BRANCH'S OWN TRADING RATES BEFORE THE PLATFORM MARGIN IS      *
000900*   LAYERED ON TOP BY THE CONVERSION BATCH.  ONLY ACTIVE ROWS     *
001000*   PARTICIPATE IN SETTLEMENT - INACTIVE ROWS ARE KEPT FOR        *
001100*   HISTORICAL LOOKUP ONLY.                                       *
001200*                                                                 *
001300*   MAINTENANCE                                                   *
001400*   ---------------------------------------------------------    *
001500*   1990-02-19  RSM   ORIGINAL RATE TABLE LAYOUT                   CRQ-0110
001600*   1994-09-07  DKP   SPLIT BUY/SELL RATE OUT OF THE SINGLE        CRQ-0339
001700*                     OFFICIAL RATE FIELD                         CRQ-0339
001800*   1998-11-19  DKP   Y2K - NO DATE FIELDS ON THIS RECORD, NO      CRQ-0455
001900*                     CHANGE REQUIRED                             CRQ-0455
002000*   2001-05-14  LTV   ADDED CURR-IS-ACTIVE SWITCH SO RETIRED       CRQ-0571
002100*                     CURRENCIES STAY ON FILE FOR AUDIT           CRQ-0571
002200******************************************************************
002300 01  CURR-RECORD.
002400     05  CURR-CODE                   PIC X(10).
002500     05  CURR-NAME                   PIC X(100).
002600     05  CURR-RATE-TO-USD            PIC S9(9)V9(8).
002700     05  CURR-FOREX-BUY-TO-USD       PIC S9(9)V9(8).
002800     05  CURR-FOREX-SELL-TO-USD      PIC S9(9)V9(8).
002900*        CURR-RATE-GROUP-X GIVES A WHOLE/FRACTION VIEW OF THE
003000*        OFFICIAL RATE FOR RATE-SHEET PRINTING.
003100     05  CURR-RATE-GROUP-X REDEFINES CURR-RATE-TO-USD.
003200         10  CURR-RATE-WHOLE         PIC S9(9).
003300         10  CURR-RATE-FRACTION      PIC 9(8).
003400     05  CURR-IS-ACTIVE              PIC X(01).
003500         88  CURR-ACTIVE                VALUE "Y".
003600         88  CURR-INACTIVE              VALUE "N".
003700     05  FILLER                      PIC X(15).
003800******************************************************************
