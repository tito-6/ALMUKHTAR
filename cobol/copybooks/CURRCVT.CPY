000100******************************************************************
000200*                                                                 *
000300*   CURRCVT.CPY                                                   *
000400*   CURRENCY CONVERSION OUTPUT RECORD - ONE PER TRANSACTION        *
000500*   QUOTED                                                        *
000600*                                                                 *
000700*   WRITTEN BY MTB020 AFTER THE BUY-SIDE/SELL-SIDE MARGIN HAS     *
000800*   BEEN APPLIED TO A TRANSFER'S CURRENCY PAIR.  FLAT RECORD -    *
000900*   NO EDITING, NO REPORT HEADING - MATCHES THE FEE-BREAKDOWN     *
001000*   AND AUDIT-TRAIL OUTPUT CONVENTION SO DOWNSTREAM JOBS CAN      *
001100*   READ IT THE SAME WAY.  CV-TRAN-ID IS CARRIED FOR              *
001200*   TRACEABILITY BACK TO TRANMAST.CPY ONLY.                       *
001300*                                                                 *
001400*   MAINTENANCE                                                   *
001500*   ---------------------------------------------------------    *
001600*   2006-03-14  LTV   ORIGINAL LAYOUT - REPLACES THE OLD           CRQ-0688
001700*                     COLUMNAR RATE-SHEET REPORT LINE - THE        CRQ-0688
001800*                     SUPERVISORS' REPORT IS NOW PULLED FROM       CRQ-0688
001900*                     THIS FILE BY THE SPREADSHEET LOADER          CRQ-0688
002000*                     INSTEAD OF BEING PRINTED BY THIS PROGRAM     CRQ-0688
002100*   2006-03-14  LTV   ADDED CV-CONVERTED-AMOUNT (8-DECIMAL         CRQ-0688
002200*                     INTERMEDIATE PRECISION) - PRIOR RELEASE      CRQ-0688
002300*                     QUOTED RATES ONLY, NEVER THE CONVERTED       CRQ-0688
002400*                     AMOUNT ITSELF                                CRQ-0688
002500******************************************************************
002600 01  CV-RECORD.
002700     05  CV-TRAN-ID                      PIC 9(09).
002800     05  CV-SRC-CURRENCY                 PIC X(10).
002900     05  CV-DST-CURRENCY                 PIC X(10).
003000     05  CV-ORIGINAL-AMOUNT              PIC S9(13)V99.
003100     05  CV-OFFICIAL-RATE                PIC S9(9)V9(8).
003200     05  CV-APPLIED-RATE                 PIC S9(9)V9(8).
003300     05  CV-CONVERTED-AMOUNT             PIC S9(13)V9(8).
003400     05  FILLER                          PIC X(20).
003500******************************************************************
