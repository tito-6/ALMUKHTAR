000100******************************************************************
000200*                                                                 *
000300*   FEEBRK.CPY                                                    *
000400*   FEE BREAKDOWN OUTPUT RECORD - ONE PER TRANSACTION PROCESSED   *
000500*                                                                 *
000600*   WRITTEN BY MTB010 AFTER THE FOUR-TIER COMMISSION HAS BEEN     *
000700*   COMPUTED FOR A TRANSFER.  FB-TRAN-ID IS CARRIED SOLELY FOR    *
000800*   TRACEABILITY BACK TO TRANMAST.CPY - IT IS NOT PART OF THE     *
000900*   SPEC'D FEE-BREAKDOWN FIELD LIST BUT IS NEEDED TO TIE A ROW    *
001000*   ON THIS FILE BACK TO THE TRANSFER IT CAME FROM.               *
001100*                                                                 *
001200*   MAINTENANCE                                                   *
001300*   ---------------------------------------------------------    *
001400*   1993-06-30  DKP   ORIGINAL FEE BREAKDOWN OUTPUT RECORD         CRQ-0311
001500*   1997-03-11  DKP   ADDED FB-PLATFORM-EXCHANGE-PROFIT            CRQ-0421
001600*   2002-02-08  LTV   ADDED FB-TRAN-ID FOR AUDITOR TRACEABILITY    CRQ-0603
001700******************************************************************
001800 01  FB-RECORD.
001900     05  FB-TRAN-ID                      PIC 9(09).
002000     05  FB-PLATFORM-BASE-FEE            PIC S9(8)V99.
002100     05  FB-PLATFORM-EXCHANGE-PROFIT     PIC S9(8)V99.
002200     05  FB-SENDING-BRANCH-FEE           PIC S9(8)V99.
002300     05  FB-RECEIVING-BRANCH-FEE         PIC S9(8)V99.
002400     05  FB-TOTAL-FEE                    PIC S9(9)V99.
002500     05  FB-USD-EQUIVALENT               PIC S9(13)V999.
002600     05  FILLER                          PIC X(20).
002700******************************************************************
