000100******************************************************************
000200*                                                                 *
000300*   FUNDMAST.CPY                                                  *
000400*   FUND MASTER RECORD - PAYING FUND BALANCES                     *
000500*                                                                 *
000600*   FUND-BALANCE IS DEBITED IN PLACE BY MTB010 WHEN A TRANSFER    *
000700*   POSTS.  ONLY ACTIVE FUNDS MAY BE DEBITED - AN INACTIVE FUND   *
000800*   FAILS THE TRANSFER BEFORE ANY BALANCE IS TOUCHED.             *
000900*                                                                 *
001000*   MAINTENANCE                                                   *
001100*   ---------------------------------------------------------    *
001200*   1988-08-02  RSM   ORIGINAL FUND MASTER LAYOUT                  CRQ-0071
001300*   1996-01-25  DKP   ADDED FUND-STATUS - RETIRED FUNDS STAY ON    CRQ-0389
001400*                     FILE BUT MAY NO LONGER BE DEBITED           CRQ-0389
001500******************************************************************
001600 01  FUND-RECORD.
001700     05  FUND-ID                     PIC 9(09).
001800     05  FUND-NAME                   PIC X(100).
001900     05  FUND-BALANCE                PIC S9(13)V99.
002000*        FUND-BALANCE-X SPLITS THE BALANCE INTO A WHOLE-DOLLAR
002100*        AND CENTS VIEW FOR THE END-OF-RUN CONTROL TOTAL LINE.
002200     05  FUND-BALANCE-X REDEFINES FUND-BALANCE.
002300         10  FUND-BALANCE-WHOLE      PIC S9(13).
002400         10  FUND-BALANCE-CENTS      PIC 9(02).
002500     05  FUND-STATUS                 PIC X(10).
002600         88  FUND-ACTIVE                VALUE "ACTIVE    ".
002700         88  FUND-INACTIVE              VALUE "INACTIVE  ".
002800     05  FILLER                      PIC X(15).
002900******************************************************************
