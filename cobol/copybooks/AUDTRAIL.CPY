000100******************************************************************
000200*                                                                 *
000300*   AUDTRAIL.CPY                                                  *
000400*   AUDIT TRAIL RECORD - APPEND ONLY, NO REWRITE EVER PERFORMED   *
000500*                                                                 *
000600*   ONE ROW PER BUSINESS ACTION (TRANSACTION CREATED, FUND        *
000700*   CREATED/UPDATED/DELETED, ETC).  AUD-LOGGED-DATE/AUD-LOGGED-   *
000800*   TIME ARE STAMPED BY THE WRITING PROGRAM FROM THE SYSTEM       *
000900*   CLOCK AT THE MOMENT THE ENTRY IS APPENDED - THEY ARE NOT      *
001000*   PART OF THE ORIGINAL FOUR-FIELD LAYOUT BUT WERE ADDED WHEN    *
001100*   AUDITORS ASKED FOR A TIME-OF-DAY ON EVERY ENTRY.              *
001200*                                                                 *
001300*   MAINTENANCE                                                   *
001400*   ---------------------------------------------------------    *
001500*   1993-06-30  DKP   ORIGINAL AUDIT TRAIL LAYOUT                  CRQ-0311
001600*   1998-11-19  DKP   Y2K - AUD-LOGGED-YEAR WIDENED TO 4 DIGITS    CRQ-0455
001700*                     (WAS A 2-DIGIT YY FIELD)                    CRQ-0455
001800*   2000-03-02  LTV   ADDED AUD-LOGGED-TIME FOR SAME-DAY ENTRY     CRQ-0511
001900*                     SEQUENCING WHEN SEVERAL RUNS HIT ONE DAY    CRQ-0511
002000******************************************************************
002100 01  AUD-RECORD.
002200     05  AUD-ACTION                  PIC X(100).
002300     05  AUD-USER-ID                 PIC 9(09).
002400     05  AUD-ENTITY                  PIC X(50).
002500     05  AUD-ENTITY-ID                PIC 9(09).
002600     05  AUD-LOGGED-DATE.
002700         10  AUD-LOGGED-YEAR          PIC 9(04).
002800         10  AUD-LOGGED-MONTH         PIC 9(02).
002900         10  AUD-LOGGED-DAY           PIC 9(02).
003000     05  AUD-LOGGED-TIME.
003100         10  AUD-LOGGED-HOURS         PIC 9(02).
003200         10  AUD-LOGGED-MINUTES       PIC 9(02).
003300         10  AUD-LOGGED-SECONDS       PIC 9(02).
003400*        AUD-LOGGED-DATE-X GIVES AN UNBROKEN YYYYMMDD VIEW OF
003500*        THE STAMP FOR SORTING AND REPORT HEADINGS.
003600     05  AUD-LOGGED-DATE-X REDEFINES AUD-LOGGED-DATE
003700                                     PIC 9(08).
003800     05  FILLER                      PIC X(15).
003900******************************************************************
