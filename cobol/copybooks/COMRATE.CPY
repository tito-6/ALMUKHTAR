000100******************************************************************
000200*                                                                 *
000300*   COMRATE.CPY                                                   *
000400*   COMMISSION RATE TABLE - FOUR-TIER FEE SCHEDULE                *
000500*                                                                 *
000600*   ONE ROW PER (BRANCH, SCOPE).  THE TWO PLATFORM SCOPES ARE     *
000700*   KEYED UNDER THE MAIN ADMIN BRANCH ID; THE SENDING/RECEIVING   *
000800*   SCOPES ARE KEYED UNDER THE BRANCH THAT ACTUALLY EARNS THE     *
000900*   FEE.  WHEN NO ROW EXISTS FOR A (BRANCH, SCOPE) THE CALLING    *
001000*   PROGRAM FALLS BACK TO A HARDCODED DEFAULT - SEE MTB010        *
001100*   PARAGRAPH 2251-SEARCH-COMMISSION-RATE.                        *
001200*                                                                 *
001300*   MAINTENANCE                                                   *
001400*   ---------------------------------------------------------    *
001500*   1993-06-30  DKP   ORIGINAL FOUR-SCOPE COMMISSION TABLE,        CRQ-0311
001600*                     REPLACES THE OLD TWO-FEE SCHEDULE FOR       CRQ-0311
001700*                     BRANCHES ONBOARDED AFTER 1993               CRQ-0311
001800*   1997-03-11  DKP   ADDED PLATFORM_EXCHANGE_PROFIT SCOPE FOR     CRQ-0421
001900*                     CROSS-CURRENCY TRANSFERS                    CRQ-0421
002000******************************************************************
002100 01  CR-RECORD.
002200     05  CR-BRANCH-ID                PIC 9(09).
002300     05  CR-SCOPE                    PIC X(24).
002400         88  CR-SCOPE-PLATFORM-BASE     VALUE "PLATFORM_BASE_FEE       ".
002500         88  CR-SCOPE-PLATFORM-FX       VALUE "PLATFORM_EXCHANGE_PROFIT".
002600         88  CR-SCOPE-SENDING           VALUE "SENDING_BRANCH_FEE      ".
002700         88  CR-SCOPE-RECEIVING         VALUE "RECEIVING_BRANCH_FEE    ".
002800     05  CR-RATE-VALUE               PIC S9(8)V99.
002900     05  FILLER                      PIC X(10).
003000******************************************************************
