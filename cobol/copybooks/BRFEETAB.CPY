000100******************************************************************
000200*                                                                 *
000300*   BRFEETAB.CPY                                                  *
000400*   BRANCH FEE RATE TABLE (LEGACY TWO-BRANCH FEE SCHEDULE)        *
000500*                                                                 *
000600*   OLDER OF THE TWO FEE-RATE SOURCES IN THIS SYSTEM - CARRIES A  *
000700*   SINGLE SENDING FEE AND A SINGLE RECEIVING FEE PER BRANCH,     *
000800*   PER 1000 USD EQUIVALENT.  SUPERSEDED BY COMRATE.CPY FOR MOST  *
000900*   BRANCHES BUT STILL CONSULTED AS A FALLBACK - SEE MTB010.      *
001000*                                                                 *
001100*   MAINTENANCE                                                   *
001200*   ---------------------------------------------------------    *
001300*   1988-08-02  RSM   ORIGINAL TWO-FEE BRANCH TABLE                CRQ-0071
001400*   1996-01-25  DKP   RECEIVING FEE RAISED FROM A FLAT 1.00 TO     CRQ-0388
001500*                     A BRANCH-CONFIGURABLE 4.00-7.00 RANGE       CRQ-0388
001600******************************************************************
002400 01  BFR-RECORD.
002500     05  BFR-BRANCH-ID               PIC 9(09).
002600     05  BFR-SENDING-PER-1000-USD    PIC S9(8)V99.
002700     05  BFR-RECEIVING-PER-1000-USD  PIC S9(8)V99.
002800     05  FILLER                      PIC X(15).
002900******************************************************************
