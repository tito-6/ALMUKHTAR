000100******************************************************************
000200*                                                                 *
000300*   TRANMAST.CPY                                                  *
000400*   TRANSFER MASTER RECORD - MONEY TRANSFER SETTLEMENT SYSTEM     *
000500*                                                                 *
000600*   ONE RECORD PER TRANSFER REQUESTED BY A SENDER AGAINST A       *
000700*   FUND, FROM ARRIVAL (PENDING) THROUGH SETTLEMENT (COMPLETED    *
000800*   OR FAILED) THROUGH RECEIVER RELEASE (RELEASED).  RECORD IS    *
000900*   REWRITTEN IN PLACE AS TRAN-STATUS ADVANCES - NO HISTORY OF    *
001000*   PRIOR STATUS VALUES IS KEPT ON THIS RECORD (SEE AUDTRAIL.CPY  *
001100*   FOR THE APPEND-ONLY TRAIL).                                   *
001200*                                                                 *
001300*   MAINTENANCE                                                   *
001400*   ---------------------------------------------------------    *
001500*   1989-04-11  RSM   ORIGINAL LAYOUT FOR TRANSFER SETTLEMENT      CRQ-0142
001600*   1990-11-02  RSM   ADDED TRAN-DST-CURRENCY - SETTLEMENT NOW      CRQ-0198
001700*                     SUPPORTS CROSS-CURRENCY TRANSFERS             CRQ-0198
001800*   1993-06-30  DKP   ADDED TRAN-RELEASE-PASSCODE FOR RECEIVER      CRQ-0311
001900*                     RELEASE CONTROL                              CRQ-0311
002000*   1998-11-19  DKP   Y2K - CONFIRMED ALL DATE FIELDS ARE OWNED     CRQ-0455
002100*                     BY AUDTRAIL.CPY, NOT THIS RECORD - NO         CRQ-0455
002200*                     CENTURY WINDOW ISSUE HERE                    CRQ-0455
002300*   2002-02-08  LTV   WIDENED FILLER TO ALLOW FOR A FUTURE          CRQ-0602
002400*                     FEE-SCHEDULE-CODE FIELD                      CRQ-0602
002500******************************************************************
002600 01  TRAN-RECORD.
002700     05  TRAN-ID                     PIC 9(09).
002800     05  TRAN-SENDER-ID              PIC 9(09).
002900     05  TRAN-RECEIVER-ID            PIC 9(09).
003000     05  TRAN-FUND-ID                PIC 9(09).
003100     05  TRAN-SENDER-BRANCH-ID       PIC 9(09).
003200     05  TRAN-RECEIVER-BRANCH-ID     PIC 9(09).
003300     05  TRAN-AMOUNT                 PIC S9(13)V99.
003400*        TRAN-AMOUNT-X IS A DISPLAY-SIGN VIEW USED WHEN THE
003500*        AMOUNT IS ECHOED BACK ONTO A LOG OR REPORT LINE.
003600     05  TRAN-AMOUNT-X REDEFINES TRAN-AMOUNT.
003700         10  TRAN-AMOUNT-WHOLE       PIC S9(13).
003800         10  TRAN-AMOUNT-CENTS       PIC 9(02).
003900     05  TRAN-SRC-CURRENCY           PIC X(10).
004000     05  TRAN-DST-CURRENCY           PIC X(10).
004300     05  TRAN-STATUS                 PIC X(10).
004400         88  TRAN-STATUS-PENDING        VALUE "PENDING   ".
004500         88  TRAN-STATUS-COMPLETED      VALUE "COMPLETED ".
004600         88  TRAN-STATUS-FAILED         VALUE "FAILED    ".
004700         88  TRAN-STATUS-RELEASED       VALUE "RELEASED  ".
004800     05  TRAN-RELEASE-PASSCODE       PIC X(10).
004900     05  FILLER                      PIC X(20).
005000******************************************************************
