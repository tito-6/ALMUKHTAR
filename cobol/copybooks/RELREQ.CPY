000100******************************************************************
000200*                                                                 *
000300*   RELREQ.CPY                                                    *
000400*   RECEIVER RELEASE REQUEST - HAND-OFF FEED INTO MTB030          *
000500*                                                                 *
000600*   CARRIES THE THREE VALUES A RECEIVER SUPPLIES WHEN CLAIMING A  *
000700*   COMPLETED TRANSFER - THE TRANSACTION ID BEING CLAIMED, THE    *
000800*   RECEIVER ID MAKING THE CLAIM, AND THE ONE-TIME PASSCODE THEY  *
000900*   WERE GIVEN.  THIS IS NOT ONE OF THE SEVEN MASTER/REFERENCE    *
001000*   FILES - IT IS A SMALL BATCH-TO-BATCH FEED, NOT A FILE OF      *
001050*   RECORD.                                                       *
001100*                                                                 *
001200*   MAINTENANCE                                                   *
001300*   ---------------------------------------------------------    *
001400*   1993-07-14  DKP   ORIGINAL RELEASE REQUEST LAYOUT, WRITTEN     CRQ-0318
001500*                     TO SUPPORT THE NEW RELEASE-PASSCODE STEP    CRQ-0318
001600******************************************************************
001700 01  RELREQ-RECORD.
001800     05  RELREQ-TRAN-ID              PIC 9(09).
001900     05  RELREQ-RECEIVER-ID          PIC 9(09).
002000     05  RELREQ-SUPPLIED-PASSCODE    PIC X(10).
002100     05  FILLER                      PIC X(15).
002200******************************************************************
